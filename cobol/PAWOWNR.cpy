000100******************************************************************
000200*    COPYBOOK      PAWOWNR                                       *
000300*    DESCRIPTION    OWNER RECORD, PET MASTER RECORD, AND THE     *
000400*                   PET-ROSTER / CAPACITY CONTROL RECORD PASSED  *
000500*                   FROM PETEDIT FORWARD TO PETSORT AND PETLIST  *
000600*    COPIED BY      PETEDIT, PETSORT, PETLIST                    *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    ----------                                                  *
001000*    05/02/91  JS   ORIGINAL COPYBOOK FOR PET-CARE SCHEDULER      *
001100*    11/18/93  RG   ADDED PET-ROSTER TASK-COUNT FOR DALY RPT      *
001200*    03/09/99  JS   Y2K - OWNR-AVAIL-MIN WIDENED, NO DATE FIELDS  *
001300*    08/14/02  TGD  ADDED CAPACITY-IND SHORTFALL/SPARE SWITCH     *
001400******************************************************************
001500
001600****** OWNER-FILE WIRE RECORD - ONE RECORD PER RUN - 28 BYTES
001700 01  OWNER-REC.
001800     05  OWNR-NAME                   PIC X(20).
001900     05  OWNR-AVAIL-MIN              PIC 9(4).
002000     05  OWNR-DAY-START-HH           PIC 9(2).
002100     05  OWNR-DAY-START-MM           PIC 9(2).
002200
002300****** PET-FILE WIRE RECORD - ASCENDING PET-ID - 36 BYTES
002400 01  PET-MASTER-REC.
002500     05  PETM-ID                     PIC 9(3).
002600     05  PETM-NAME                   PIC X(20).
002700     05  PETM-SPECIES                PIC X(10).
002800     05  PETM-AGE-YEARS              PIC 9(2)V9(1).
002900
003000****** INTERNAL CONTROL RECORD - PETEDIT-STEP OUTPUT TO PETLIST
003100****** CARRIES THE OWNER HEADER, THE PET ROSTER, AND THE
003200****** PRE-SCHEDULE CAPACITY ADVISORY FORWARD TO THE PRINT STEP
003300 01  PETCTL-REC.
003400     05  PCR-OWNR-NAME               PIC X(20).
003500     05  PCR-OWNR-AVAIL-MIN          PIC 9(4).
003600     05  PCR-OWNR-START-HH           PIC 9(2).
003700     05  PCR-OWNR-START-MM           PIC 9(2).
003800     05  PCR-PET-COUNT               PIC 9(2).
003900     05  PCR-VALID-TASK-COUNT        PIC 9(3).
004000     05  PCR-REJECT-COUNT            PIC 9(3).
004100     05  PCR-ROLLFWD-COUNT           PIC 9(3).
004200     05  PCR-DEMAND-TOTAL-MIN        PIC 9(5).
004300     05  PCR-CAPACITY-IND            PIC X(1).
004400         88  PCR-HAS-SHORTFALL           VALUE "S".
004500         88  PCR-HAS-SPARE               VALUE "P".
004600     05  PCR-CAPACITY-AMOUNT-MIN     PIC 9(5).
004700     05  PCR-PET-ROSTER OCCURS 20 TIMES.
004800         10  PCR-PET-ID              PIC 9(3).
004900         10  PCR-PET-NAME            PIC X(20).
005000         10  PCR-PET-SPECIES         PIC X(10).
005100         10  PCR-PET-AGE             PIC 9(2)V9(1).
005200         10  PCR-PET-TASK-COUNT      PIC 9(3).
005300     05  FILLER                      PIC X(20).
005400
005500****** INTERNAL CONTROL RECORD - PETSORT-STEP OUTPUT TO PETLIST
005600****** CARRIES THE SCHEDULE CONTROL TOTALS, THE PRIORITY
005700****** BREAKDOWN, AND THE CONFLICT-DETECTION NARRATIVE
005800 01  SCHED-CONTROL-REC.
005900     05  SCC-SCHED-COUNT             PIC 9(3).
006000     05  SCC-UNSCHED-COUNT           PIC 9(3).
006100     05  SCC-TOTAL-TIME-MIN          PIC 9(4).
006200     05  SCC-UTILIZATION-PCT         PIC 9(3)V9(1).
006300     05  SCC-PRI-CRITICAL-CNT        PIC 9(3).
006400     05  SCC-PRI-HIGH-CNT            PIC 9(3).
006500     05  SCC-PRI-MEDIUM-CNT          PIC 9(3).
006600     05  SCC-PRI-LOW-CNT             PIC 9(3).
006700     05  SCC-VALID-IND               PIC X(1).
006800         88  SCC-SCHEDULE-VALID          VALUE "Y".
006900         88  SCC-SCHEDULE-INVALID        VALUE "N".
007000     05  SCC-CONFLICT-COUNT          PIC 9(2).
007100     05  SCC-CONFLICT-TRUNC-IND      PIC X(1).
007200         88  SCC-CONFLICTS-TRUNCATED     VALUE "Y".
007300     05  SCC-CONFLICT-PAIRS OCCURS 30 TIMES.
007400         10  SCC-CONFLICT-TASK-A     PIC 9(4).
007500         10  SCC-CONFLICT-TASK-B     PIC 9(4).
007600     05  FILLER                      PIC X(15).
