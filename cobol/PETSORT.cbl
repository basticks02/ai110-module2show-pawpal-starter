000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *REMARKS.
000400      *
000500      *          THIS PROGRAM READS THE VALIDATED TASK EXTRACT FROM
000600      *          PETEDIT, BUILDS THE CANDIDATE SET OF INCOMPLETE
000700      *          TASKS, SORTS THEM BY PRIORITY (HIGH FIRST), THEN
000800      *          DURATION (SHORT FIRST), THEN TASK-ID, AND GREEDILY
000900      *          SCHEDULES THEM BACK-TO-BACK AGAINST THE OWNER'S
001000      *          AVAILABLE MINUTES STARTING AT THE OWNER'S DAY START.
001100      *
001200      *          IT THEN COMPUTES UTILIZATION, CHECKS EVERY PAIR OF
001300      *          SCHEDULED TASKS FOR A TIME CONFLICT, AND PASSES THE
001400      *          SCHEDULE, THE UNSCHEDULED LIST AND THE CONTROL
001500      *          TOTALS ON TO PETLIST.
001600      *
001700      ******************************************************************
001800      *CHANGE LOG                                                      *
001900      *----------                                                      *
002000      *DATE       BY   REQUEST    DESCRIPTION                          *
002100      *---------  ---  ---------  ------------------------------------ *
002200      *05/02/91   JS   ORIG       ORIGINAL PRIORITY-GREEDY SCHEDULER    *
002300      *11/18/93   RG   CR-0119    ADDED COMPOSITE SORT-KEY INSTEAD OF   *
002400      *                           THE OLD 3-WAY IF CHAIN              020498RG
002500      *02/04/98   RG   CR-0119    TESTED ON FULL 100-TASK TABLE         020498RG
002600      *03/09/99   JS   Y2K-004    Y2K REVIEW - CLOCK FIELDS ARE HH/MM   030999JS
002700      *                           ONLY, NO DATE MATH - NO CHANGE        030999JS
002800      *08/14/02   TGD  CR-0232    ADDED PAIRWISE CONFLICT CHECK AND     081402TG
002900      *                           UTILIZATION-PCT COMPUTE              081402TG
002950      *01/06/04   DJB  CR-0248    COMPARE WAS TRUNCATING THE 8-DIGIT    010604DJ
002960      *                           COMPOSITE KEY INTO THE 4-DIGIT       010604DJ
002970      *                           MINUTES FIELDS - SORT WAS FALLING    010604DJ
002980      *                           BACK TO TASK-ID ONLY.  ADDED         010604DJ
002990      *                           WS-SORTKEY1/WS-SORTKEY2 PIC 9(8)     010604DJ
002991      *                           COMP HOLDERS FOR THE COMPARE.  ALSO   010604DJ
002992      *                           DROPPED THE SPECIAL-NAMES CLASS TEST  010604DJ
002993      *                           FOR TASK-PRIORITY - NEVER TESTED      010604DJ
002994      *03/22/04   DJB  CR-0255    MOVE SPACES TO SCHED-CONTROL-REC IN   032204DJ
002995      *                           820-WRITE-CTL2 WIPED OUT THE UTIL     032204DJ
002996      *                           PCT, VALID-IND AND CONFLICT-PAIRS     032204DJ
002997      *                           THAT 600/700 HAD ALREADY SET - MOVED  032204DJ
002998      *                           THE BLANK TO 000-HOUSEKEEPING.  ALSO  032204DJ
002999      *                           ZEROING THE WRONG FIELD IN 600        032204DJ
003000      *03/29/04   DJB  CR-0260    WS-I/WS-J WERE PLAIN COMP       032904DJ
003010      *                           SUBSCRIPTS - NOT PETEDIT'S OWN  032904DJ
003020      *                           INDEXED BY STYLE.  ADDED INDEXED032904DJ
003030      *                           BY TO TASK-TABLE/CAND-TABLE/    032904DJ
003040      *                           SCH-TABLE, REWORKED EVERY       032904DJ
003050      *                           VARYING TO MATCH THE TASK-IDX/  032904DJ
003060      *                           SAVE-IDX IDIOM                  032904DJ
003070      *03/29/04   DJB  CR-0262    530-BUILD-REASON NEVER STRUNG   032904DJ
003080      *                           THE REMAINING MINUTES OR "MIN"  032904DJ
003090      *                           INTO SCH-REASONING - ADDED      032904DJ
003100      *                           WS-REMAINING-MIN AND " MIN" TO  032904DJ
003110      *                           EACH STRING                     032904DJ
003120      *03/29/04   DJB  CR-0263    SCH-TABLE/SCH-TASK-REC NEVER    032904DJ
003130      *                           CARRIED TITLE/DURATION/         032904DJ
003140      *                           CATEGORY TO PETLIST - ADDED     032904DJ
003150      *                           ST-TITLE/ST-DURATION-MIN/       032904DJ
003160      *                           ST-CATEGORY AND WIDENED         032904DJ
003170      *                           SCH-TASK-REC TO CARRY THEM      032904DJ
003200      ******************************************************************
003300       PROGRAM-ID.  PETSORT.
003400       AUTHOR. JON SAYLES.
003500       INSTALLATION. COBOL DEVELOPMENT CENTER.
003600       DATE-WRITTEN. 05/02/91.
003700       DATE-COMPILED. 05/02/91.
003800       SECURITY. NON-CONFIDENTIAL.
003900
004000               INPUT FILE              -   DDS0001.PETEDIT
004100
004200               INPUT FILE              -   DDS0001.PETCTL
004300
004400               OUTPUT FILE PRODUCED    -   DDS0001.SCHEDULE
004500
004600               OUTPUT FILE PRODUCED    -   DDS0001.PETEXC
004700
004800               OUTPUT FILE PRODUCED    -   DDS0001.PETCTL2
004900
005000               DUMP FILE               -   SYSOUT
005100
005200      ******************************************************************
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-390.
005600       OBJECT-COMPUTER. IBM-390.
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT SYSOUT
006200           ASSIGN TO UT-S-SYSOUT
006300             ORGANIZATION IS SEQUENTIAL.
006400
006500           SELECT PETEDIT-FILE
006600           ASSIGN TO UT-S-PETEDIT
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS EFCODE.
006900
007000           SELECT PETCTL-FILE
007100           ASSIGN TO UT-S-PETCTL
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS CFCODE.
007400
007500           SELECT SCHEDULE-FILE
007600           ASSIGN TO UT-S-SCHED
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS SFCODE.
007900
008000           SELECT PETEXC-FILE
008100           ASSIGN TO UT-S-PETEXC
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS XFCODE.
008400
008500           SELECT PETCTL2-FILE
008600           ASSIGN TO UT-S-PETCTL2
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS TFCODE.
008900
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  SYSOUT
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD
009500           RECORD CONTAINS 130 CHARACTERS
009600           BLOCK CONTAINS 0 RECORDS
009700           DATA RECORD IS SYSOUT-REC.
009800       01  SYSOUT-REC  PIC X(130).
009900
010000      ****** VALIDATED/ROLLED-FORWARD TASK EXTRACT FROM PETEDIT
010100       FD  PETEDIT-FILE
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 110 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS PETEDIT-FILE-REC.
010700       01  PETEDIT-FILE-REC            PIC X(110).
010800
010900      ****** OWNER HEADER - RE-READ HERE ONLY FOR THE AVAILABLE
011000      ****** MINUTES AND DAY-START CLOCK - PETLIST RE-READS THIS
011100      ****** SAME CONTROL FILE AGAIN FOR THE PET ROSTER SECTION
011200       FD  PETCTL-FILE
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 850 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS PETCTL-FILE-REC.
011800       01  PETCTL-FILE-REC             PIC X(850).
011900
012000      ****** SCHEDULED TASKS IN CLOCK ORDER FOR PETLIST
012100       FD  SCHEDULE-FILE
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 126 CHARACTERS                         032904DJ
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS SCHEDULE-FILE-REC.
012700       01  SCHEDULE-FILE-REC           PIC X(126).                032904DJ
012800
012900      ****** UNSCHEDULED TASKS - INSUFFICIENT TIME - FOR PETLIST
013000       FD  PETEXC-FILE
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 90 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS PETEXC-FILE-REC.
013600       01  PETEXC-FILE-REC             PIC X(90).
013700
013800      ****** SCHEDULE CONTROL TOTALS AND CONFLICT LIST FOR PETLIST
013900       FD  PETCTL2-FILE
014000           RECORDING MODE IS F
014100           LABEL RECORDS ARE STANDARD
014200           RECORD CONTAINS 285 CHARACTERS
014300           BLOCK CONTAINS 0 RECORDS
014400           DATA RECORD IS PETCTL2-FILE-REC.
014500       01  PETCTL2-FILE-REC            PIC X(285).
014600
014700       WORKING-STORAGE SECTION.
014800
014900       01  FILE-STATUS-CODES.
015000           05  EFCODE                  PIC X(2).
015100               88  CODE-READ  VALUE SPACES.
015200               88  NO-MORE-EDIT-RECS VALUE "10".
015300           05  CFCODE                  PIC X(2).
015400               88  CODE-READ  VALUE SPACES.
015500           05  SFCODE                  PIC X(2).
015600               88  CODE-WRITE VALUE SPACES.
015700           05  XFCODE                  PIC X(2).
015800               88  CODE-WRITE VALUE SPACES.
015900           05  TFCODE                  PIC X(2).
016000               88  CODE-WRITE VALUE SPACES.
016100
016200       COPY PAWOWNR.
016300       COPY PAWTASK.
016400       COPY PAWABEND.
016500
016600       01  WS-SYSOUT-REC.
016700           05  MSG                     PIC X(80).
016800
016900       77  WS-DATE                     PIC 9(6).
017000
017100       01  WS-SORT-KEY-GROUP.
017200           05  WS-SORT-KEY             PIC 9(8).
017300       01  WS-SORT-KEY-PARTS REDEFINES WS-SORT-KEY-GROUP.
017400           05  WS-SK-INV-PRIORITY      PIC 9(1).
017500           05  WS-SK-DURATION          PIC 9(3).
017600           05  WS-SK-TASK-ID           PIC 9(4).
017700
017800       01  WS-REASON-GROUP.
017900           05  WS-REASON-TEXT          PIC X(60).
018000       01  WS-REASON-HALVES REDEFINES WS-REASON-GROUP.
018100           05  WS-REASON-LEFT          PIC X(30).
018200           05  WS-REASON-RIGHT         PIC X(30).
018300
018400       01  WS-CONFLICT-ENTRY.
018500           05  WS-CONFLICT-PAIR        PIC X(8).
018600       01  WS-CONFLICT-PAIR-IDS REDEFINES WS-CONFLICT-ENTRY.
018700           05  WS-CONFLICT-TASK-A-WK   PIC 9(4).
018800           05  WS-CONFLICT-TASK-B-WK   PIC 9(4).
018900
019000       01  TASK-TABLE.
019100           05  TASK-TABLE-ENTRY OCCURS 100 TIMES                  032904DJ
019150               INDEXED BY TT-IDX.                                 032904DJ
019200               10  TT-PET-ID           PIC 9(3).
019300               10  TT-TASK-ID          PIC 9(4).
019400               10  TT-TITLE            PIC X(30).
019500               10  TT-DURATION-MIN     PIC 9(3).
019600               10  TT-PRIORITY         PIC 9(1).
019700               10  TT-CATEGORY         PIC X(10).
019800               10  TT-FREQUENCY        PIC X(8).
019900               10  TT-COMPLETED        PIC X(1).
020000               10  TT-DESC             PIC X(50).
020100               10  FILLER              PIC X(5).
020200
020300       01  CAND-TABLE.
020350           05  CAND-TABLE-ENTRY OCCURS 100 TIMES                  032904DJ
020360               INDEXED BY CD-IDX1 CD-IDX2.                        032904DJ
020500               10  CD-PET-ID           PIC 9(3).
020600               10  CD-TASK-ID          PIC 9(4).
020700               10  CD-TITLE            PIC X(30).
020800               10  CD-DURATION-MIN     PIC 9(3).
020900               10  CD-PRIORITY         PIC 9(1).
021000               10  CD-CATEGORY         PIC X(10).
021100               10  FILLER              PIC X(5).
021150
021200       01  WS-SWAP-ENTRY.
021210           05  SW-PET-ID               PIC 9(3).
021220           05  SW-TASK-ID              PIC 9(4).
021230           05  SW-TITLE                PIC X(30).
021240           05  SW-DURATION-MIN         PIC 9(3).
021250           05  SW-PRIORITY             PIC 9(1).
021260           05  SW-CATEGORY             PIC X(10).
021270           05  FILLER                  PIC X(5).
021280
021300       01  SCH-TABLE.
021350           05  SCH-TABLE-ENTRY OCCURS 100 TIMES                   032904DJ
021360               INDEXED BY ST-IDX1 ST-IDX2.                        032904DJ
021500               10  ST-TASK-ID          PIC 9(4).
021510               10  ST-TITLE            PIC X(30).                 032904DJ
021520               10  ST-DURATION-MIN     PIC 9(3).                  032904DJ
021600               10  ST-START-HH         PIC 9(2).
021700               10  ST-START-MM         PIC 9(2).
021800               10  ST-END-HH           PIC 9(2).
021900               10  ST-END-MM           PIC 9(2).
022000               10  ST-PRIORITY         PIC 9(1).
022050               10  ST-CATEGORY         PIC X(10).                 032904DJ
022100               10  ST-REASONING        PIC X(60).
022200
022300       01  WS-CLOCK-ADD-REC.
022400           05  CL-START-HH             PIC 9(2).
022500           05  CL-START-MM             PIC 9(2).
022600           05  CL-DURATION-MIN         PIC 9(3).
022700           05  CL-END-HH               PIC 9(2).
022800           05  CL-END-MM               PIC 9(2).
022900
023000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
023100           05  WS-TASK-COUNT           PIC 9(3) COMP.
023200           05  WS-CAND-COUNT           PIC 9(3) COMP.
023300           05  WS-SCHED-COUNT          PIC 9(3) COMP.
023400           05  WS-UNSCHED-COUNT        PIC 9(3) COMP.
023500           05  WS-TOTAL-TIME-MIN       PIC 9(4) COMP.
023600           05  WS-REMAINING-MIN        PIC 9(4) COMP.
023700           05  WS-CURRENT-HH           PIC 9(2).
023800           05  WS-CURRENT-MM           PIC 9(2).
023900           05  WS-PRI-CRIT-CNT         PIC 9(3) COMP.
024000           05  WS-PRI-HIGH-CNT         PIC 9(3) COMP.
024100           05  WS-PRI-MED-CNT          PIC 9(3) COMP.
024200           05  WS-PRI-LOW-CNT          PIC 9(3) COMP.
024300           05  WS-CONFLICT-COUNT       PIC 9(2) COMP.
024550           05  WS-SORTKEY1             PIC 9(8) COMP.             010604DJ
024560           05  WS-SORTKEY2             PIC 9(8) COMP.             010604DJ
024600           05  WS-START1-MIN           PIC 9(4) COMP.
024700           05  WS-END1-MIN             PIC 9(4) COMP.
024800           05  WS-START2-MIN           PIC 9(4) COMP.
024900           05  WS-END2-MIN             PIC 9(4) COMP.
025000
025100       01  MISC-WS-FLDS.
025200           05  RETURN-CD               PIC 9(04) COMP VALUE 0.
025300           05  WS-SWAP-SW              PIC X(01) VALUE "N".
025400               88  A-SWAP-WAS-MADE         VALUE "Y".
025500
025600       01  FLAGS-AND-SWITCHES.
025700           05  MORE-EDIT-RECS-SW       PIC X(01) VALUE "Y".
025800               88  NO-MORE-EDIT-RECORDS    VALUE "N".
025900
026000       LINKAGE SECTION.
026100
026200       PROCEDURE DIVISION.
026300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400           PERFORM 200-LOAD-TASKS THRU 200-EXIT.
026500           PERFORM 300-BUILD-CANDIDATES THRU 300-EXIT.
026600           PERFORM 400-SORT-CANDIDATES THRU 400-EXIT.
026700           PERFORM 500-SCHEDULE-WALK THRU 500-EXIT.
026800           PERFORM 600-COMPUTE-UTIL THRU 600-EXIT.
026900           PERFORM 700-CHECK-CONFLICTS THRU 700-EXIT.
027000           PERFORM 800-WRITE-SCHEDULE THRU 800-EXIT.
027100           PERFORM 820-WRITE-CTL2 THRU 820-EXIT.
027200           PERFORM 999-CLEANUP THRU 999-EXIT.
027300           MOVE +0 TO RETURN-CODE.
027400           GOBACK.
027500
027600       000-HOUSEKEEPING.
027700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027800           DISPLAY "******** BEGIN JOB PETSORT ********".
027900           ACCEPT  WS-DATE FROM DATE.
028000           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
028100                      TASK-TABLE, CAND-TABLE, SCH-TABLE,          032204DJ
028150                      SCHED-CONTROL-REC.                          032204DJ
028200           PERFORM 900-OPEN-FILES THRU 900-EXIT.
028300
028400           READ PETCTL-FILE INTO PETCTL-REC
028500               AT END
028600               MOVE "EMPTY PETCTL FILE" TO ABEND-REASON
028700               GO TO 1000-ABEND-RTN
028800           END-READ.
028900
029000           MOVE PCR-OWNR-START-HH TO WS-CURRENT-HH.
029100           MOVE PCR-OWNR-START-MM TO WS-CURRENT-MM.
029200           MOVE PCR-OWNR-AVAIL-MIN TO WS-REMAINING-MIN.
029300       000-EXIT.
029400           EXIT.
029500
029600       200-LOAD-TASKS.
029700           MOVE "200-LOAD-TASKS" TO PARA-NAME.
029800           PERFORM 210-LOAD-ONE-TASK THRU 210-EXIT
029900               UNTIL NO-MORE-EDIT-RECORDS.
030000       200-EXIT.
030100           EXIT.
030200
030300       210-LOAD-ONE-TASK.
030400           READ PETEDIT-FILE INTO TASK-EDIT-REC
030500               AT END
030600               MOVE "N" TO MORE-EDIT-RECS-SW
030700               GO TO 210-EXIT
030800           END-READ.
030900           IF WS-TASK-COUNT >= 100
031000               GO TO 210-EXIT.
031100           ADD +1 TO WS-TASK-COUNT.                               032904DJ
031150           SET TT-IDX TO WS-TASK-COUNT.                           032904DJ
031200           MOVE TER-PET-ID      TO TT-PET-ID (TT-IDX).            032904DJ
031300           MOVE TER-TASK-ID     TO TT-TASK-ID (TT-IDX).           032904DJ
031400           MOVE TER-TITLE       TO TT-TITLE (TT-IDX).             032904DJ
031500           MOVE TER-DURATION-MIN TO TT-DURATION-MIN (TT-IDX).     032904DJ
031600           MOVE TER-PRIORITY    TO TT-PRIORITY (TT-IDX).          032904DJ
031700           MOVE TER-CATEGORY    TO TT-CATEGORY (TT-IDX).          032904DJ
031800           MOVE TER-FREQUENCY   TO TT-FREQUENCY (TT-IDX).         032904DJ
031900           MOVE TER-COMPLETED   TO TT-COMPLETED (TT-IDX).         032904DJ
032000           MOVE TER-DESC        TO TT-DESC (TT-IDX).              032904DJ
032100       210-EXIT.
032200           EXIT.
032300
032400       300-BUILD-CANDIDATES.
032500           MOVE "300-BUILD-CANDIDATES" TO PARA-NAME.
032600           PERFORM 310-TEST-ONE-TASK THRU 310-EXIT                032904DJ
032700               VARYING TT-IDX FROM 1 BY 1                         032904DJ
032800               UNTIL TT-IDX > WS-TASK-COUNT.                      032904DJ
032900       300-EXIT.
033000           EXIT.
033100
033200       310-TEST-ONE-TASK.
033300      ****** FILTER: INCOMPLETE TASKS ONLY (TASK-COMPLETED = "N")
033400           IF TT-COMPLETED (TT-IDX) NOT = "N"                     032904DJ
033500               GO TO 310-EXIT.
033600           ADD +1 TO WS-CAND-COUNT.
033650           SET CD-IDX1 TO WS-CAND-COUNT.                          032904DJ
033700           MOVE TT-PET-ID (TT-IDX)       TO CD-PET-ID (CD-IDX1).  032904DJ
033800           MOVE TT-TASK-ID (TT-IDX)      TO CD-TASK-ID (CD-IDX1). 032904DJ
033900           MOVE TT-TITLE (TT-IDX)        TO CD-TITLE (CD-IDX1).   032904DJ
034000           MOVE TT-DURATION-MIN (TT-IDX)                          032904DJ
034050               TO CD-DURATION-MIN (CD-IDX1).                     032904DJ
034100           MOVE TT-PRIORITY (TT-IDX)     TO CD-PRIORITY (CD-IDX1).032904DJ
034200           MOVE TT-CATEGORY (TT-IDX)     TO CD-CATEGORY (CD-IDX1).032904DJ
034300       310-EXIT.
034400           EXIT.
034500
034600      ****** BUBBLE SORT ON A COMPOSITE KEY SO WE NEVER NEED A
034700      ****** 3-WAY IF CHAIN FOR PRIORITY/DURATION/TASK-ID TIES -
034800      ****** LOWER KEY SORTS FIRST: INVERTED PRIORITY, THEN
034900      ****** DURATION, THEN TASK-ID, ALL ASCENDING
035000       400-SORT-CANDIDATES.
035100           MOVE "400-SORT-CANDIDATES" TO PARA-NAME.
035200           IF WS-CAND-COUNT < 2
035300               GO TO 400-EXIT.
035400           MOVE "Y" TO WS-SWAP-SW.
035500           PERFORM 410-SORT-PASS THRU 410-EXIT
035600               UNTIL NOT A-SWAP-WAS-MADE.
035700       400-EXIT.
035800           EXIT.
035900
036000       410-SORT-PASS.
036100           MOVE "N" TO WS-SWAP-SW.
036200           PERFORM 420-COMPARE-PAIR THRU 420-EXIT                 032904DJ
036300               VARYING CD-IDX1 FROM 1 BY 1                        032904DJ
036400               UNTIL CD-IDX1 > WS-CAND-COUNT - 1.                 032904DJ
036500       410-EXIT.
036600           EXIT.
036700
036800       420-COMPARE-PAIR.
036900           COMPUTE WS-SK-INV-PRIORITY = 4 - CD-PRIORITY (CD-IDX1).032904DJ
037000           MOVE CD-DURATION-MIN (CD-IDX1) TO WS-SK-DURATION.      032904DJ
037100           MOVE CD-TASK-ID (CD-IDX1)      TO WS-SK-TASK-ID.       032904DJ
037200           MOVE WS-SORT-KEY            TO WS-SORTKEY1.            010604DJ
037300
037350           SET CD-IDX2 TO CD-IDX1.                                032904DJ
037375           SET CD-IDX2 UP BY 1.                                   032904DJ
037400           COMPUTE WS-SK-INV-PRIORITY = 4 - CD-PRIORITY (CD-IDX2).032904DJ
037500           MOVE CD-DURATION-MIN (CD-IDX2) TO WS-SK-DURATION.      032904DJ
037600           MOVE CD-TASK-ID (CD-IDX2)      TO WS-SK-TASK-ID.       032904DJ
037800           MOVE WS-SORT-KEY            TO WS-SORTKEY2.            010604DJ
037900
038000           IF WS-SORTKEY1 > WS-SORTKEY2                           010604DJ
038100               PERFORM 430-SWAP-ENTRIES THRU 430-EXIT
038200               MOVE "Y" TO WS-SWAP-SW.
038300       420-EXIT.
038400           EXIT.
038500
038600       430-SWAP-ENTRIES.
038700           MOVE CAND-TABLE-ENTRY (CD-IDX1) TO WS-SWAP-ENTRY.     032904DJ
038800           MOVE CAND-TABLE-ENTRY (CD-IDX2)                        032904DJ
038850               TO CAND-TABLE-ENTRY (CD-IDX1).                     032904DJ
038900           MOVE WS-SWAP-ENTRY                                     032904DJ
038950               TO CAND-TABLE-ENTRY (CD-IDX2).                     032904DJ
039000       430-EXIT.
039100           EXIT.
039200
039300       500-SCHEDULE-WALK.
039400           MOVE "500-SCHEDULE-WALK" TO PARA-NAME.
039500           PERFORM 510-SCHEDULE-ONE THRU 510-EXIT
039600               VARYING CD-IDX1 FROM 1 BY 1                        032904DJ
039700               UNTIL CD-IDX1 > WS-CAND-COUNT.                     032904DJ
039800       500-EXIT.
039900           EXIT.
040000
040100       510-SCHEDULE-ONE.
040200           IF CD-DURATION-MIN (CD-IDX1) > WS-REMAINING-MIN        032904DJ
040300               PERFORM 520-WRITE-EXCEPTION THRU 520-EXIT
040400               GO TO 510-EXIT.
040500
040600           MOVE WS-CURRENT-HH     TO CL-START-HH.
040700           MOVE WS-CURRENT-MM     TO CL-START-MM.
040800           MOVE CD-DURATION-MIN (CD-IDX1) TO CL-DURATION-MIN.     032904DJ
040900           MOVE ZERO TO RETURN-CD.
041000           CALL "CLKADD" USING WS-CLOCK-ADD-REC, RETURN-CD.
041100           IF RETURN-CD NOT EQUAL TO ZERO
041200               MOVE "*** NON-ZERO RETURN-CODE FROM CLKADD" TO
041300                    ABEND-REASON
041400               GO TO 1000-ABEND-RTN.
041500
041600           ADD +1 TO WS-SCHED-COUNT.
041650           SET ST-IDX1 TO WS-SCHED-COUNT.                         032904DJ
041700           MOVE CD-TASK-ID (CD-IDX1)  TO ST-TASK-ID (ST-IDX1).    032904DJ
041710           MOVE CD-TITLE (CD-IDX1)    TO ST-TITLE (ST-IDX1).      032904DJ
041720           MOVE CD-DURATION-MIN (CD-IDX1)                         032904DJ
041730               TO ST-DURATION-MIN (ST-IDX1).                      032904DJ
041800           MOVE WS-CURRENT-HH      TO ST-START-HH (ST-IDX1).      032904DJ
041900           MOVE WS-CURRENT-MM      TO ST-START-MM (ST-IDX1).      032904DJ
042000           MOVE CL-END-HH          TO ST-END-HH (ST-IDX1).        032904DJ
042100           MOVE CL-END-MM          TO ST-END-MM (ST-IDX1).        032904DJ
042200           MOVE CD-PRIORITY (CD-IDX1) TO ST-PRIORITY (ST-IDX1).   032904DJ
042210           MOVE CD-CATEGORY (CD-IDX1) TO ST-CATEGORY (ST-IDX1).   032904DJ
042300
042400           MOVE SPACES TO WS-REASON-GROUP.
042500           PERFORM 530-BUILD-REASON THRU 530-EXIT.
042550           MOVE WS-REASON-LEFT     TO WS-SYSOUT-REC.
042560           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
042570           MOVE WS-REASON-RIGHT    TO WS-SYSOUT-REC.
042580           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
042600           MOVE WS-REASON-GROUP    TO ST-REASONING (ST-IDX1).     032904DJ
042700
042800           PERFORM 540-BUMP-PRI-CNT THRU 540-EXIT.
042900
043000           SUBTRACT CD-DURATION-MIN (CD-IDX1)                     032904DJ
043050               FROM WS-REMAINING-MIN.                             032904DJ
043100           ADD CD-DURATION-MIN (CD-IDX1) TO WS-TOTAL-TIME-MIN.    032904DJ
043200           MOVE CL-END-HH TO WS-CURRENT-HH.
043300           MOVE CL-END-MM TO WS-CURRENT-MM.
043400       510-EXIT.
043500           EXIT.
043600
043700       520-WRITE-EXCEPTION.
043800           MOVE CD-TASK-ID (CD-IDX1)      TO EXC-TASK-ID.         032904DJ
043900           MOVE CD-PET-ID (CD-IDX1)       TO EXC-PET-ID.          032904DJ
044000           MOVE CD-TITLE (CD-IDX1)        TO EXC-TITLE.           032904DJ
044100           MOVE CD-DURATION-MIN (CD-IDX1) TO EXC-DURATION-MIN.    032904DJ
044200           MOVE CD-PRIORITY (CD-IDX1)     TO EXC-PRIORITY.        032904DJ
044300           MOVE "INSUFFICIENT TIME"    TO EXC-REASON.
044400           WRITE PETEXC-FILE-REC FROM EXC-REC.
044500           ADD +1 TO WS-UNSCHED-COUNT.
044600       520-EXIT.
044700           EXIT.
044800
044900       530-BUILD-REASON.
044950      *03/29/04   DJB  CR-0262    " REMAINING " STRUNG IN THE     032904DJ
044960      *                           MINUTES LEFT AND THE "MIN" UNIT 032904DJ
044970      *                           TEXT - NEITHER WAS EVER STRUNG  032904DJ
044980      *                           IN, SO THE REASON TEXT NAMED NO 032904DJ
044990      *                           ACTUAL NUMBER OF MINUTES        032904DJ
045000           EVALUATE CD-PRIORITY (CD-IDX1)                         032904DJ
045100               WHEN 4
045200                   STRING "SCHEDULED: CRITICAL PRIORITY, FITS IN"
045300                          " REMAINING " DELIMITED BY SIZE         032904DJ
045325                          WS-REMAINING-MIN DELIMITED BY SIZE      032904DJ
045350                          " MIN" DELIMITED BY SIZE                032904DJ
045400                          INTO WS-REASON-GROUP
045500               WHEN 3
045600                   STRING "SCHEDULED: HIGH PRIORITY, FITS IN"
045700                          " REMAINING " DELIMITED BY SIZE         032904DJ
045725                          WS-REMAINING-MIN DELIMITED BY SIZE      032904DJ
045750                          " MIN" DELIMITED BY SIZE                032904DJ
045800                          INTO WS-REASON-GROUP
045900               WHEN 2
046000                   STRING "SCHEDULED: MEDIUM PRIORITY, FITS IN"
046100                          " REMAINING " DELIMITED BY SIZE         032904DJ
046125                          WS-REMAINING-MIN DELIMITED BY SIZE      032904DJ
046150                          " MIN" DELIMITED BY SIZE                032904DJ
046200                          INTO WS-REASON-GROUP
046300               WHEN OTHER
046400                   STRING "SCHEDULED: LOW PRIORITY, FITS IN"
046500                          " REMAINING " DELIMITED BY SIZE         032904DJ
046525                          WS-REMAINING-MIN DELIMITED BY SIZE      032904DJ
046550                          " MIN" DELIMITED BY SIZE                032904DJ
046600                          INTO WS-REASON-GROUP
046700           END-EVALUATE.
046800       530-EXIT.
046900           EXIT.
047000
047100       540-BUMP-PRI-CNT.
047200           EVALUATE CD-PRIORITY (CD-IDX1)                         032904DJ
047300               WHEN 4 ADD +1 TO WS-PRI-CRIT-CNT
047400               WHEN 3 ADD +1 TO WS-PRI-HIGH-CNT
047500               WHEN 2 ADD +1 TO WS-PRI-MED-CNT
047600               WHEN OTHER ADD +1 TO WS-PRI-LOW-CNT
047700           END-EVALUATE.
047800       540-EXIT.
047900           EXIT.
048000
048100      ****** UTILIZATION-PCT = SCHEDULED TIME / AVAILABLE * 100,
048200      ****** FIXED-POINT, ROUNDED HALF-UP TO ONE DECIMAL
048300       600-COMPUTE-UTIL.
048400           MOVE "600-COMPUTE-UTIL" TO PARA-NAME.
048500           IF PCR-OWNR-AVAIL-MIN = ZERO
048600               MOVE ZERO TO SCC-UTILIZATION-PCT                   032204DJ
048700               GO TO 600-EXIT.
048800           COMPUTE SCC-UTILIZATION-PCT ROUNDED =
048900                   (WS-TOTAL-TIME-MIN * 100) / PCR-OWNR-AVAIL-MIN.
048950       600-EXIT.
049000           EXIT.
049100
049200      ****** COMPARE EVERY PAIR OF SCHEDULED TASKS - OVERLAP IS
049300      ****** START1 < END2 AND START2 < END1, STRICT BOTH SIDES
049400       700-CHECK-CONFLICTS.
049500           MOVE "700-CHECK-CONFLICTS" TO PARA-NAME.
049600           MOVE "Y" TO SCC-VALID-IND.
049700           IF WS-SCHED-COUNT < 2
049800               GO TO 700-EXIT.
049900           PERFORM 710-CHECK-OUTER THRU 710-EXIT
050000               VARYING ST-IDX1 FROM 1 BY 1                        032904DJ
050100               UNTIL ST-IDX1 > WS-SCHED-COUNT - 1.                032904DJ
050200       700-EXIT.
050300           EXIT.
050400
050500       710-CHECK-OUTER.
050600           COMPUTE WS-START1-MIN =
050700             (ST-START-HH (ST-IDX1) * 60) + ST-START-MM (ST-IDX1).032904DJ
050800           COMPUTE WS-END1-MIN =
050900             (ST-END-HH (ST-IDX1) * 60) + ST-END-MM (ST-IDX1).    032904DJ
051000           PERFORM 720-CHECK-INNER THRU 720-EXIT
051100               VARYING ST-IDX2 FROM ST-IDX1 BY 1                  032904DJ
051200               UNTIL ST-IDX2 > WS-SCHED-COUNT.                    032904DJ
051400       710-EXIT.
051500           EXIT.
051600
051700       720-CHECK-INNER.
051750           IF ST-IDX2 = ST-IDX1                                   032904DJ
051760               GO TO 720-EXIT.
051800           COMPUTE WS-START2-MIN =
051900               (ST-START-HH (ST-IDX2) * 60)                       032904DJ
051950                                     + ST-START-MM (ST-IDX2).     032904DJ
052000           COMPUTE WS-END2-MIN =
052100               (ST-END-HH (ST-IDX2) * 60) + ST-END-MM (ST-IDX2).  032904DJ
052200           IF WS-START1-MIN < WS-END2-MIN AND
052300              WS-START2-MIN < WS-END1-MIN
052400               PERFORM 730-LOG-CONFLICT THRU 730-EXIT.
052500       720-EXIT.
052600           EXIT.
052700
052800       730-LOG-CONFLICT.
052900           MOVE "N" TO SCC-VALID-IND.
053000           IF WS-CONFLICT-COUNT >= 30
053100               MOVE "Y" TO SCC-CONFLICT-TRUNC-IND
053200               GO TO 730-EXIT.
053300           ADD +1 TO WS-CONFLICT-COUNT.
053400           MOVE ST-TASK-ID (ST-IDX1)                              032904DJ
053450               TO WS-CONFLICT-TASK-A-WK.                          032904DJ
053500           MOVE ST-TASK-ID (ST-IDX2)                              032904DJ
053550               TO WS-CONFLICT-TASK-B-WK.                          032904DJ
053600           MOVE WS-CONFLICT-TASK-A-WK   TO
053700                SCC-CONFLICT-TASK-A (WS-CONFLICT-COUNT).
053800           MOVE WS-CONFLICT-TASK-B-WK   TO
053900                SCC-CONFLICT-TASK-B (WS-CONFLICT-COUNT).
054000       730-EXIT.
054100           EXIT.
054200
054300       800-WRITE-SCHEDULE.
054400           MOVE "800-WRITE-SCHEDULE" TO PARA-NAME.
054500           PERFORM 810-WRITE-ONE-SCHED THRU 810-EXIT
054600               VARYING ST-IDX1 FROM 1 BY 1                        032904DJ
054700               UNTIL ST-IDX1 > WS-SCHED-COUNT.                    032904DJ
054800       800-EXIT.
054900           EXIT.
055000
055100       810-WRITE-ONE-SCHED.
055150           MOVE SPACES TO SCH-TASK-REC.
055200           MOVE ST-TASK-ID (ST-IDX1)    TO SCH-TASK-ID.           032904DJ
055210           MOVE ST-TITLE (ST-IDX1)      TO SCH-TITLE.             032904DJ
055220           MOVE ST-DURATION-MIN (ST-IDX1)                         032904DJ
055230               TO SCH-DURATION-MIN.                               032904DJ
055300           MOVE ST-START-HH (ST-IDX1)   TO SCH-START-HH.          032904DJ
055400           MOVE ST-START-MM (ST-IDX1)   TO SCH-START-MM.          032904DJ
055500           MOVE ST-END-HH (ST-IDX1)     TO SCH-END-HH.            032904DJ
055600           MOVE ST-END-MM (ST-IDX1)     TO SCH-END-MM.            032904DJ
055610           MOVE ST-PRIORITY (ST-IDX1)   TO SCH-PRIORITY.          032904DJ
055620           MOVE ST-CATEGORY (ST-IDX1)   TO SCH-CATEGORY.          032904DJ
055700           MOVE ST-REASONING (ST-IDX1)  TO SCH-REASONING.         032904DJ
055900           WRITE SCHEDULE-FILE-REC FROM SCH-TASK-REC.
056000       810-EXIT.
056100           EXIT.
056200
056300       820-WRITE-CTL2.
056400           MOVE "820-WRITE-CTL2" TO PARA-NAME.
056600           MOVE WS-SCHED-COUNT     TO SCC-SCHED-COUNT.
056700           MOVE WS-UNSCHED-COUNT   TO SCC-UNSCHED-COUNT.
056800           MOVE WS-TOTAL-TIME-MIN  TO SCC-TOTAL-TIME-MIN.
056900           MOVE WS-PRI-CRIT-CNT    TO SCC-PRI-CRITICAL-CNT.
057000           MOVE WS-PRI-HIGH-CNT    TO SCC-PRI-HIGH-CNT.
057100           MOVE WS-PRI-MED-CNT     TO SCC-PRI-MEDIUM-CNT.
057200           MOVE WS-PRI-LOW-CNT     TO SCC-PRI-LOW-CNT.
057300           MOVE WS-CONFLICT-COUNT  TO SCC-CONFLICT-COUNT.
057400           WRITE PETCTL2-FILE-REC FROM SCHED-CONTROL-REC.
057500       820-EXIT.
057600           EXIT.
057700
057800       900-OPEN-FILES.
057900           MOVE "900-OPEN-FILES" TO PARA-NAME.
058000           OPEN INPUT PETEDIT-FILE, PETCTL-FILE.
058100           OPEN OUTPUT SCHEDULE-FILE, PETEXC-FILE, PETCTL2-FILE,
058200                       SYSOUT.
058300       900-EXIT.
058400           EXIT.
058500
058600       950-CLOSE-FILES.
058700           MOVE "950-CLOSE-FILES" TO PARA-NAME.
058800           CLOSE PETEDIT-FILE, PETCTL-FILE,
058900                 SCHEDULE-FILE, PETEXC-FILE, PETCTL2-FILE, SYSOUT.
059000       950-EXIT.
059100           EXIT.
059200
059300       999-CLEANUP.
059400           MOVE "999-CLEANUP" TO PARA-NAME.
059500           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
059600           DISPLAY "** CANDIDATE TASKS **".
059700           DISPLAY WS-CAND-COUNT.
059800           DISPLAY "** TASKS SCHEDULED **".
059900           DISPLAY WS-SCHED-COUNT.
060000           DISPLAY "** TASKS UNSCHEDULED **".
060100           DISPLAY WS-UNSCHED-COUNT.
060200           DISPLAY "** CONFLICTS FOUND **".
060300           DISPLAY WS-CONFLICT-COUNT.
060400           DISPLAY "******** NORMAL END OF JOB PETSORT ********".
060500       999-EXIT.
060600           EXIT.
060700
060800       1000-ABEND-RTN.
060900           WRITE SYSOUT-REC FROM ABEND-REC.
061000           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
061100           DISPLAY "*** ABNORMAL END OF JOB - PETSORT ***" UPON
061200               CONSOLE.
061300           DIVIDE ZERO-VAL INTO ONE-VAL.
