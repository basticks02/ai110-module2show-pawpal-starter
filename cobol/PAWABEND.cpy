000100******************************************************************
000200*    COPYBOOK      PAWABEND                                      *
000300*    DESCRIPTION    STANDARD SYSOUT TRACE/ABEND RECORD - WRITTEN *
000400*                   TO SYSOUT IMMEDIATELY BEFORE A FORCED ABEND  *
000500*                   SO THE OPERATOR CAN SEE WHAT PARAGRAPH AND   *
000600*                   WHAT EXPECTED/ACTUAL VALUES CAUSED IT        *
000700*    COPIED BY      PETEDIT, PETSORT, PETLIST                    *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    ----------                                                  *
001100*    05/02/91  JS   ORIGINAL COPYBOOK - STANDARD SHOP ABEND REC   *
001200*    03/09/99  JS   Y2K - CONFIRMED NO DATE FIELDS IN THIS BOOK   *
001300******************************************************************
001400
001500 01  ABEND-REC.
001600     05  PARA-NAME                   PIC X(20).
001700     05  FILLER                      PIC X(1).
001800     05  ABEND-REASON                PIC X(40).
001900     05  FILLER                      PIC X(1).
002000     05  EXPECTED-VAL                PIC 9(9).
002100     05  FILLER                      PIC X(1).
002200     05  ACTUAL-VAL                  PIC 9(9).
002300     05  FILLER                      PIC X(58).
002400
002500 01  ABEND-FORCE-FLDS.
002600     05  ZERO-VAL                    PIC 9(1) VALUE 0.
002700     05  ONE-VAL                     PIC 9(1) VALUE 1.
