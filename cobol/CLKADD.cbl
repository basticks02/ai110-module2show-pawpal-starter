000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *PROGRAM-ID.    CLKADD                                           *
000400      *REMARKS.                                                        *
000500      *    ADDS A DURATION IN MINUTES TO A CLOCK TIME (HH/MM) WITH      *
000600      *    60-MINUTE CARRY INTO THE HOUR.  CALLED BY PETSORT ONCE PER   *
000700      *    CANDIDATE TASK TO ASSIGN BACK-TO-BACK START/END TIMES.       *
000800      *    HOURS ARE NOT WRAPPED PAST 23 - THE SCHEDULER NEVER RUNS A   *
000900      *    CLOCK PAST MIDNIGHT SINCE THE OWNER BUDGET IS A HARD CAP.    *
001000      ******************************************************************
001100      *CHANGE LOG                                                      *
001200      *----------                                                      *
001300      *DATE       BY   REQUEST    DESCRIPTION                          *
001400      *---------  ---  ---------  ------------------------------------ *
001500      *05/02/91   JS   ORIG       ORIGINAL CLOCK-ADD ROUTINE            *
001600      *11/18/93   RG   CR-0118    ADDED WS-END-CLOCK-NUM REDEFINE FOR   *
001700      *                           COMPARE LOGIC IN CALLING PROGRAM      *
001800      *03/09/99   JS   Y2K-004    Y2K REVIEW - NO DATE FIELDS, NO CHG   *
001900      *08/14/02   TGD  CR-0231    ADDED WS-START-CLOCK-NUM REDEFINE     *
001950      *01/06/04   DJB  CR-0248    DROPPED THE SPECIAL-NAMES CLASS TEST  *
001960      *                           FOR CLOCK DIGITS - NEVER TESTED       *
002000      ******************************************************************
002100       PROGRAM-ID.  CLKADD.
002200       AUTHOR. JON SAYLES.
002300       INSTALLATION. COBOL DEVELOPMENT CENTER.
002400       DATE-WRITTEN. 05/02/91.
002500       DATE-COMPILED. 05/02/91.
002600       SECURITY. NON-CONFIDENTIAL.
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003400       INPUT-OUTPUT SECTION.
003500
003600       DATA DIVISION.
003700       FILE SECTION.
003800
003900       WORKING-STORAGE SECTION.
004000       01  MISC-FIELDS.
004100           05  WS-TOTAL-MIN                PIC 9(4) COMP.
004200           05  WS-CARRY-HH                 PIC 9(2) COMP.
004300
004400       01  WS-START-CLOCK-GROUP.
004500           05  WS-START-HH-WK              PIC 9(2).
004600           05  WS-START-MM-WK              PIC 9(2).
004700       01  WS-START-CLOCK-NUM REDEFINES WS-START-CLOCK-GROUP.
004800           05  WS-START-CLOCK-4            PIC 9(4).
004900
005000       01  WS-END-CLOCK-GROUP.
005100           05  WS-END-HH-WK                PIC 9(2).
005200           05  WS-END-MM-WK                PIC 9(2).
005300       01  WS-END-CLOCK-NUM REDEFINES WS-END-CLOCK-GROUP.
005400           05  WS-END-CLOCK-4              PIC 9(4).
005500
005600       01  WS-ELAPSED-GROUP.
005700           05  WS-ELAPSED-MIN              PIC 9(4).
005800       01  WS-ELAPSED-PARTS REDEFINES WS-ELAPSED-GROUP.
005900           05  WS-ELAPSED-HH-PART          PIC 9(2).
006000           05  WS-ELAPSED-MM-PART          PIC 9(2).
006100
006200       LINKAGE SECTION.
006300       01  CLOCK-ADD-REC.
006400           05  CL-START-HH                 PIC 9(2).
006500           05  CL-START-MM                 PIC 9(2).
006600           05  CL-DURATION-MIN             PIC 9(3).
006700           05  CL-END-HH                   PIC 9(2).
006800           05  CL-END-MM                   PIC 9(2).
006900
007000       01  RETURN-CD                       PIC 9(4) COMP.
007100
007200       PROCEDURE DIVISION USING CLOCK-ADD-REC, RETURN-CD.
007300       0100-MAIN-LOGIC.
007400           MOVE CL-START-HH TO WS-START-HH-WK.
007500           MOVE CL-START-MM TO WS-START-MM-WK.
007600
007700           COMPUTE WS-TOTAL-MIN =
007800                  (CL-START-HH * 60) + CL-START-MM + CL-DURATION-MIN.
007900
008000           DIVIDE WS-TOTAL-MIN BY 60 GIVING WS-CARRY-HH
008100                  REMAINDER CL-END-MM.
008200           MOVE WS-CARRY-HH TO CL-END-HH.
008300
008400           MOVE CL-END-HH TO WS-END-HH-WK.
008500           MOVE CL-END-MM TO WS-END-MM-WK.
008550           DISPLAY "CLKADD START/END HHMM ", WS-START-CLOCK-4,
008560               "/", WS-END-CLOCK-4.
008570           MOVE CL-DURATION-MIN TO WS-ELAPSED-MIN.
008580           DISPLAY "CLKADD ELAPSED HH/MM ", WS-ELAPSED-HH-PART,
008590               "/", WS-ELAPSED-MM-PART.
008600
008700           MOVE ZERO TO RETURN-CD.
008800           IF CL-END-HH > 23
008900               MOVE 1 TO RETURN-CD.
009000
009100           GOBACK.
