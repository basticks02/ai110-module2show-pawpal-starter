000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *PROGRAM-ID.    RECURGEN                                         *
000400      *REMARKS.                                                        *
000500      *    WHEN A RECURRING CARE TASK (DAILY/WEEKLY/MONTHLY) IS MARKED  *
000600      *    COMPLETE, THIS ROUTINE BUILDS THE NEXT-OCCURRENCE TASK       *
000700      *    RECORD FOR PETEDIT TO APPEND BACK INTO THE TASK TABLE.       *
000800      *    FREQUENCY ONCE NEVER PRODUCES A SUCCESSOR.                   *
000900      *    NO CALENDAR ARITHMETIC IS PERFORMED - THE BATCH IS A         *
001000      *    SINGLE-DAY RUN, SO THE OFFSET IS NOTED IN TEXT ONLY.         *
001100      ******************************************************************
001200      *CHANGE LOG                                                      *
001300      *----------                                                      *
001400      *DATE       BY   REQUEST    DESCRIPTION                          *
001500      *---------  ---  ---------  ------------------------------------ *
001600      *05/02/91   JS   ORIG       ORIGINAL ROLL-FORWARD ROUTINE         *
001700      *11/18/93   RG   CR-0118    SPLIT DAILY/WEEKLY/MONTHLY PARAGRAPHS *
001800      *03/09/99   JS   Y2K-004    Y2K REVIEW - TEXT OFFSETS ONLY, NO    *
001900      *                           DATE MATH IN THIS ROUTINE - NO CHANGE *
002000      *08/14/02   TGD  CR-0231    ADDED REDEFINES FOR TASK-ID TRACE     *
002050      *01/06/04   DJB  CR-0248    DROPPED THE SPECIAL-NAMES CLASS TEST  *
002060      *                           FOR RECUR-FREQ - IT TESTED SINGLE     *
002070      *                           LETTERS BUT THE FIELD CARRIES THE     *
002080      *                           FULL WORD; DISPATCH IS BY THE 88S     *
002090      *                           ON RECUR-FREQ ALREADY                 *
002100      ******************************************************************
002200       PROGRAM-ID.  RECURGEN.
002300       AUTHOR. JON SAYLES.
002400       INSTALLATION. COBOL DEVELOPMENT CENTER.
002500       DATE-WRITTEN. 05/02/91.
002600       DATE-COMPILED. 05/02/91.
002700       SECURITY. NON-CONFIDENTIAL.
002800
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004100       01  MISC-FIELDS.
004200           05  WS-OFFSET-TEXT              PIC X(24).
004300
004400       01  WS-OLD-ID-GROUP.
004500           05  WS-OLD-TASK-ID              PIC 9(4).
004600       01  WS-OLD-ID-PARTS REDEFINES WS-OLD-ID-GROUP.
004700           05  WS-OLD-ID-HI                PIC 9(2).
004800           05  WS-OLD-ID-LO                PIC 9(2).
004900
005000       01  WS-NEXT-ID-GROUP.
005100           05  WS-NEXT-TASK-ID             PIC 9(4).
005200       01  WS-NEXT-ID-PARTS REDEFINES WS-NEXT-ID-GROUP.
005300           05  WS-NEXT-ID-HI               PIC 9(2).
005400           05  WS-NEXT-ID-LO               PIC 9(2).
005500
005600       01  WS-REASON-GROUP.
005700           05  WS-REASON-TEXT              PIC X(50).
005800       01  WS-REASON-HALVES REDEFINES WS-REASON-GROUP.
005900           05  WS-REASON-LEFT              PIC X(25).
006000           05  WS-REASON-RIGHT             PIC X(25).
006100
006200       LINKAGE SECTION.
006300       01  RECUR-LINK-REC.
006400           05  RECUR-FREQ                  PIC X(8).
006500               88  RECUR-FREQ-ONCE              VALUE "ONCE    ".
006600               88  RECUR-FREQ-DAILY             VALUE "DAILY   ".
006700               88  RECUR-FREQ-WEEKLY            VALUE "WEEKLY  ".
006800               88  RECUR-FREQ-MONTHLY           VALUE "MONTHLY ".
006900           05  RECUR-OLD-TASK-ID           PIC 9(4).
007000           05  RECUR-NEXT-TASK-ID          PIC 9(4).
007100           05  RECUR-PET-ID                PIC 9(3).
007200           05  RECUR-TITLE                 PIC X(30).
007300           05  RECUR-DURATION-MIN          PIC 9(3).
007400           05  RECUR-PRIORITY              PIC 9(1).
007500           05  RECUR-CATEGORY              PIC X(10).
007600           05  RECUR-DESC                  PIC X(50).
007700           05  RECUR-SUCCESSOR-SW          PIC X(1).
007800               88  RECUR-SUCCESSOR-CREATED      VALUE "Y".
007900               88  RECUR-NO-SUCCESSOR           VALUE "N".
008000           05  RECUR-SUCC-TASK-ID          PIC 9(4).
008100           05  RECUR-SUCC-TITLE            PIC X(30).
008200           05  RECUR-SUCC-DURATION-MIN     PIC 9(3).
008300           05  RECUR-SUCC-PRIORITY         PIC 9(1).
008400           05  RECUR-SUCC-CATEGORY         PIC X(10).
008500           05  RECUR-SUCC-FREQUENCY        PIC X(8).
008600           05  RECUR-SUCC-DESC             PIC X(50).
008700
008800       01  RETURN-CD                       PIC 9(4) COMP.
008900
009000       PROCEDURE DIVISION USING RECUR-LINK-REC, RETURN-CD.
009100       0100-MAIN-LOGIC.
009200           MOVE RECUR-OLD-TASK-ID TO WS-OLD-TASK-ID.
009300           MOVE RECUR-NEXT-TASK-ID TO WS-NEXT-TASK-ID.
009350           DISPLAY "RECURGEN OLD-ID HI/LO ", WS-OLD-ID-HI, "/",
009360               WS-OLD-ID-LO, " NEXT-ID HI/LO ", WS-NEXT-ID-HI,
009370               "/", WS-NEXT-ID-LO.
009400           MOVE ZERO TO RETURN-CD.
009500           MOVE "N" TO RECUR-SUCCESSOR-SW.
009600
009700           IF RECUR-FREQ-ONCE
009800               GOBACK
009900           END-IF.
010000
010100           IF RECUR-FREQ-DAILY
010200               PERFORM 100-ROLL-DAILY
010300           ELSE IF RECUR-FREQ-WEEKLY
010400               PERFORM 200-ROLL-WEEKLY
010500           ELSE IF RECUR-FREQ-MONTHLY
010600               PERFORM 300-ROLL-MONTHLY
010700           ELSE
010800               MOVE 1 TO RETURN-CD.
010900
011000           GOBACK.
011100
011300       100-ROLL-DAILY.
011400           MOVE "NEXT OCCURRENCE: +1 DAY" TO WS-OFFSET-TEXT.
011500           PERFORM 900-BUILD-SUCCESSOR.
011600
011700       200-ROLL-WEEKLY.
011800           MOVE "NEXT OCCURRENCE: +7 DAYS" TO WS-OFFSET-TEXT.
011900           PERFORM 900-BUILD-SUCCESSOR.
012000
012100       300-ROLL-MONTHLY.
012200           MOVE "NEXT OCCURRENCE: +1 MONTH" TO WS-OFFSET-TEXT.
012300           PERFORM 900-BUILD-SUCCESSOR.
012400
012500       900-BUILD-SUCCESSOR.
012600           MOVE RECUR-NEXT-TASK-ID TO RECUR-SUCC-TASK-ID.
012700           MOVE RECUR-TITLE        TO RECUR-SUCC-TITLE.
012800           MOVE RECUR-DURATION-MIN TO RECUR-SUCC-DURATION-MIN.
012900           MOVE RECUR-PRIORITY     TO RECUR-SUCC-PRIORITY.
013000           MOVE RECUR-CATEGORY     TO RECUR-SUCC-CATEGORY.
013100           MOVE RECUR-FREQ         TO RECUR-SUCC-FREQUENCY.
013200
013300           MOVE SPACES TO WS-REASON-GROUP.
013400           STRING RECUR-DESC DELIMITED BY SIZE
013500                  " - " DELIMITED BY SIZE
013600                  WS-OFFSET-TEXT DELIMITED BY SIZE
013700                  INTO WS-REASON-GROUP.
013800           MOVE WS-REASON-GROUP TO RECUR-SUCC-DESC.
013850           DISPLAY "RECURGEN REASON L/R ", WS-REASON-LEFT, "/",
013860               WS-REASON-RIGHT.
013900
014000           MOVE "Y" TO RECUR-SUCCESSOR-SW.
