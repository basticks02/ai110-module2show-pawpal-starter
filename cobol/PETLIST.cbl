000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *REMARKS.
000400      *
000500      *          THIS PROGRAM PRINTS THE DAILY PET-CARE SCHEDULE
000600      *          REPORT.  IT READS THE OWNER/ROSTER/CAPACITY
000700      *          CONTROL RECORD AND THE SCHEDULE CONTROL TOTALS
000800      *          RECORD BUILT BY PETEDIT AND PETSORT, THEN PRINTS,
000900      *          IN ORDER -
001000      *
001100      *              1) REPORT HEADER
001200      *              2) PET ROSTER (ONE LINE PER PET)
001300      *              3) CAPACITY ADVISORY LINE
001400      *              4) SCHEDULED TASKS IN CLOCK ORDER
001500      *              5) UNSCHEDULED TASKS (INSUFFICIENT TIME)
001600      *              6) TOTALS AND EXPLANATION NARRATIVE
001700      *
001800      ******************************************************************
001900      *CHANGE LOG                                                      *
002000      *----------                                                      *
002100      *DATE       BY   REQUEST    DESCRIPTION                          *
002200      *---------  ---  ---------  ------------------------------------ *
002300      *05/02/91   JS   ORIG       ORIGINAL SCHEDULE REPORT              *
002400      *11/18/93   RG   CR-0120    ADDED PAGE-BREAK LOGIC               020598RG
002500      *02/05/98   RG   CR-0120    TESTED AGAINST 100-TASK TABLE         020598RG
002600      *03/09/99   JS   Y2K-004    Y2K REVIEW - 2-DIGIT YEAR ON HEADER   030999JS
002700      *                           IS DISPLAY ONLY, NO DATE MATH - OK    030999JS
002800      *08/14/02   TGD  CR-0233    ADDED CONFLICT NARRATIVE TO TOTALS    081402TG
002810      *03/29/04   DJB  CR-0263    SCHED LINE ONLY PRINTED         032904DJ
002820      *                           TASK-ID/START/END/REASONING -   032904DJ
002830      *                           ADDED TITLE, MIN, PRIORITY AND  032904DJ
002840      *                           CATEGORY COLUMNS TO MATCH THE   032904DJ
002850      *                           UNSCHEDULED LISTING'S DETAIL    032904DJ
002900      ******************************************************************
003000       PROGRAM-ID.  PETLIST.
003100       AUTHOR. JON SAYLES.
003200       INSTALLATION. COBOL DEVELOPMENT CENTER.
003300       DATE-WRITTEN. 05/02/91.
003400       DATE-COMPILED. 05/02/91.
003500       SECURITY. NON-CONFIDENTIAL.
003600
003700               INPUT FILE              -   DDS0001.PETCTL
003800
003900               INPUT FILE              -   DDS0001.PETCTL2
004000
004100               INPUT FILE              -   DDS0001.SCHEDULE
004200
004300               INPUT FILE              -   DDS0001.PETEXC
004400
004500               OUTPUT FILE PRODUCED    -   DDS0001.PETRPT
004600
004700               DUMP FILE               -   SYSOUT
004800
004900      ******************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-390.
005300       OBJECT-COMPUTER. IBM-390.
005400       SPECIAL-NAMES.
005500           C01 IS NEXT-PAGE.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT SYSOUT
005900           ASSIGN TO UT-S-SYSOUT
006000             ORGANIZATION IS SEQUENTIAL.
006100
006200           SELECT PETCTL-FILE
006300           ASSIGN TO UT-S-PETCTL
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS CFCODE.
006600
006700           SELECT PETCTL2-FILE
006800           ASSIGN TO UT-S-PETCTL2
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS TFCODE.
007100
007200           SELECT SCHEDULE-FILE
007300           ASSIGN TO UT-S-SCHED
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS SFCODE.
007600
007700           SELECT PETEXC-FILE
007800           ASSIGN TO UT-S-PETEXC
007900             ACCESS MODE IS SEQUENTIAL
008000             FILE STATUS IS XFCODE.
008100
008200           SELECT PETRPT
008300           ASSIGN TO UT-S-PETRPT
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS OFCODE.
008600
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  SYSOUT
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 130 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS SYSOUT-REC.
009500       01  SYSOUT-REC  PIC X(130).
009600
009700       FD  PETRPT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 132 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS RPT-REC.
010300       01  RPT-REC  PIC X(132).
010400
010500      ****** OWNER HEADER, PET ROSTER AND CAPACITY LINE FROM PETEDIT
010600       FD  PETCTL-FILE
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 850 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS PETCTL-FILE-REC.
011200       01  PETCTL-FILE-REC             PIC X(850).
011300
011400      ****** SCHEDULE CONTROL TOTALS AND CONFLICT LIST FROM PETSORT
011500       FD  PETCTL2-FILE
011600           RECORDING MODE IS F
011700           LABEL RECORDS ARE STANDARD
011800           RECORD CONTAINS 285 CHARACTERS
011900           BLOCK CONTAINS 0 RECORDS
012000           DATA RECORD IS PETCTL2-FILE-REC.
012100       01  PETCTL2-FILE-REC            PIC X(285).
012200
012300      ****** SCHEDULED TASKS IN CLOCK ORDER FROM PETSORT
012400       FD  SCHEDULE-FILE
012500           RECORDING MODE IS F
012600           LABEL RECORDS ARE STANDARD
012700           RECORD CONTAINS 126 CHARACTERS                         032904DJ
012800           BLOCK CONTAINS 0 RECORDS
012900           DATA RECORD IS SCHEDULE-FILE-REC.
013000       01  SCHEDULE-FILE-REC           PIC X(126).                032904DJ
013100
013200      ****** UNSCHEDULED TASKS - INSUFFICIENT TIME - FROM PETSORT
013300       FD  PETEXC-FILE
013400           RECORDING MODE IS F
013500           LABEL RECORDS ARE STANDARD
013600           RECORD CONTAINS 90 CHARACTERS
013700           BLOCK CONTAINS 0 RECORDS
013800           DATA RECORD IS PETEXC-FILE-REC.
013900       01  PETEXC-FILE-REC             PIC X(90).
014000
014100       WORKING-STORAGE SECTION.
014200
014300       01  FILE-STATUS-CODES.
014400           05  CFCODE                  PIC X(2).
014500               88  CODE-READ  VALUE SPACES.
014600           05  TFCODE                  PIC X(2).
014700               88  CODE-READ  VALUE SPACES.
014800           05  SFCODE                  PIC X(2).
014900               88  CODE-READ  VALUE SPACES.
015000           05  XFCODE                  PIC X(2).
015100               88  CODE-READ  VALUE SPACES.
015200           05  OFCODE                  PIC X(2).
015300               88  CODE-WRITE VALUE SPACES.
015400
015500       COPY PAWOWNR.
015600       COPY PAWTASK.
015700       COPY PAWABEND.
015800
015900       01  WS-SYSOUT-REC.
016000           05  MSG                     PIC X(80).
016100
016200       01  WS-DATE-GROUP.
016300           05  WS-DATE-NUM             PIC 9(6).
016400       01  WS-DATE-PARTS REDEFINES WS-DATE-GROUP.
016500           05  WS-HDR-YY               PIC 9(2).
016600           05  WS-HDR-MM               PIC 9(2).
016700           05  WS-HDR-DD               PIC 9(2).
016800
016900       01  WS-HDR-REC.
017000           05  FILLER                  PIC X(1)  VALUE SPACES.
017100           05  FILLER                  PIC X(40) VALUE
017200               "PAWPAL+ DAILY PET-CARE SCHEDULE REPORT".
017300           05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
017400           05  HDR-MM-O                PIC 99.
017500           05  FILLER                  PIC X(1)  VALUE "/".
017600           05  HDR-DD-O                PIC 99.
017700           05  FILLER                  PIC X(1)  VALUE "/".
017800           05  HDR-YY-O                PIC 99.
017900           05  FILLER                  PIC X(10) VALUE SPACES.
018000           05  FILLER                  PIC X(6)  VALUE "PAGE: ".
018100           05  PAGE-NBR-O              PIC ZZ9.
018200           05  FILLER                  PIC X(54) VALUE SPACES.
018300
018400       01  WS-BLANK-LINE.
018500           05  FILLER                  PIC X(132) VALUE SPACES.
018600
018700       01  WS-ROSTER-COLM-HDR.
018800           05  FILLER                  PIC X(1)  VALUE SPACES.
018900           05  FILLER                  PIC X(8)  VALUE "PET-ID".
019000           05  FILLER                  PIC X(22) VALUE "PET NAME".
019100           05  FILLER                  PIC X(12) VALUE "SPECIES".
019200           05  FILLER                  PIC X(6)  VALUE "AGE".
019300           05  FILLER                  PIC X(12) VALUE "TASK-COUNT".
019400           05  FILLER                  PIC X(71) VALUE SPACES.
019500
019600       01  WS-ROSTER-RPT-REC.
019700           05  FILLER                  PIC X(1)  VALUE SPACES.
019800           05  RST-PET-ID-O            PIC ZZ9.
019900           05  FILLER                  PIC X(6)  VALUE SPACES.
020000           05  RST-PET-NAME-O          PIC X(20).
020100           05  FILLER                  PIC X(2)  VALUE SPACES.
020200           05  RST-PET-SPECIES-O       PIC X(10).
020300           05  FILLER                  PIC X(2)  VALUE SPACES.
020400           05  RST-PET-AGE-O           PIC ZZ9.9.
020500           05  FILLER                  PIC X(5)  VALUE SPACES.
020600           05  RST-TASK-COUNT-O        PIC ZZ9.
020700           05  FILLER                  PIC X(75) VALUE SPACES.
020800
020900       01  WS-CAPACITY-REC.
021000           05  FILLER                  PIC X(1)  VALUE SPACES.
021100           05  FILLER                  PIC X(20) VALUE
021200               "CAPACITY ADVISORY - ".
021300           05  CAP-OWNR-NAME-O         PIC X(20).
021400           05  FILLER                  PIC X(2)  VALUE SPACES.
021500           05  FILLER                  PIC X(11) VALUE "AVAILABLE: ".
021600           05  CAP-AVAIL-O             PIC ZZZ9.
021700           05  FILLER                  PIC X(5)  VALUE " MIN ".
021800           05  FILLER                  PIC X(8)  VALUE "DEMAND: ".
021900           05  CAP-DEMAND-O            PIC ZZZZ9.
022000           05  FILLER                  PIC X(5)  VALUE " MIN ".
022100           05  CAP-STATUS-O            PIC X(40).
022200           05  FILLER                  PIC X(15) VALUE SPACES.
022300
022400       01  WS-SCHED-COLM-HDR.
022500           05  FILLER                  PIC X(1)  VALUE SPACES.
022600           05  FILLER                  PIC X(9)  VALUE "TASK-ID".
022650           05  FILLER                  PIC X(32) VALUE "TITLE".   032904DJ
022700           05  FILLER                  PIC X(9)  VALUE "START".
022800           05  FILLER                  PIC X(9)  VALUE "END".
022850           05  FILLER                  PIC X(6)  VALUE "MIN".     032904DJ
022870           05  FILLER                  PIC X(10) VALUE "PRIORITY".032904DJ
022890           05  FILLER                  PIC X(12) VALUE "CATEGORY".032904DJ
022900           05  FILLER                  PIC X(44) VALUE "REASONING".
023100
023200       01  WS-SCHED-RPT-REC.
023300           05  FILLER                  PIC X(1)  VALUE SPACES.
023400           05  SCR-TASK-ID-O           PIC 9999.
023450           05  FILLER                  PIC X(1)  VALUE SPACES.    032904DJ
023470           05  SCR-TITLE-O             PIC X(30).                 032904DJ
023490           05  FILLER                  PIC X(1)  VALUE SPACES.    032904DJ
023600           05  SCR-START-O             PIC 99.
023700           05  FILLER                  PIC X(1)  VALUE ":".
023800           05  SCR-START-MM-O          PIC 99.
023850           05  FILLER                  PIC X(1)  VALUE SPACES.    032904DJ
024000           05  SCR-END-O               PIC 99.
024100           05  FILLER                  PIC X(1)  VALUE ":".
024200           05  SCR-END-MM-O            PIC 99.
024250           05  FILLER                  PIC X(1)  VALUE SPACES.    032904DJ
024270           05  SCR-DURATION-O          PIC ZZ9.                   032904DJ
024290           05  FILLER                  PIC X(1)  VALUE SPACES.    032904DJ
024310           05  SCR-PRIORITY-O          PIC X(8).                  032904DJ
024330           05  FILLER                  PIC X(1)  VALUE SPACES.    032904DJ
024350           05  SCR-CATEGORY-O          PIC X(10).                 032904DJ
024370           05  FILLER                  PIC X(1)  VALUE SPACES.    032904DJ
024400           05  SCR-REASONING-O         PIC X(59).                 032904DJ
024600
024700       01  WS-UNSCHED-COLM-HDR.
024800           05  FILLER                  PIC X(1)  VALUE SPACES.
024900           05  FILLER                  PIC X(9)  VALUE "TASK-ID".
025000           05  FILLER                  PIC X(9)  VALUE "PET-ID".
025100           05  FILLER                  PIC X(32) VALUE "TITLE".
025200           05  FILLER                  PIC X(10) VALUE "DURATION".
025300           05  FILLER                  PIC X(10) VALUE "PRIORITY".
025400           05  FILLER                  PIC X(61) VALUE "REASON".
025500
025600       01  WS-UNSCHED-RPT-REC.
025700           05  FILLER                  PIC X(1)  VALUE SPACES.
025800           05  UNS-TASK-ID-O           PIC 9999.
025900           05  FILLER                  PIC X(5)  VALUE SPACES.
026000           05  UNS-PET-ID-O            PIC 999.
026100           05  FILLER                  PIC X(6)  VALUE SPACES.
026200           05  UNS-TITLE-O             PIC X(30).
026300           05  FILLER                  PIC X(2)  VALUE SPACES.
026400           05  UNS-DURATION-O          PIC ZZ9.
026500           05  FILLER                  PIC X(7)  VALUE SPACES.
026600           05  UNS-PRIORITY-O          PIC X(10).
026700           05  FILLER                  PIC X(2)  VALUE SPACES.
026800           05  UNS-REASON-O            PIC X(40).
026900           05  FILLER                  PIC X(12) VALUE SPACES.
027000
027100       01  WS-TOTALS-HDR.
027200           05  FILLER                  PIC X(132) VALUE
027300               " SCHEDULE TOTALS AND EXPLANATION".
027400
027500       01  WS-TOTALS-LINE-1.
027600           05  FILLER                  PIC X(2)  VALUE SPACES.
027700           05  FILLER                  PIC X(20) VALUE
027800               "TASKS SCHEDULED:   ".
027900           05  TOT-SCHED-O             PIC ZZ9.
028000           05  FILLER                  PIC X(5)  VALUE SPACES.
028100           05  FILLER                  PIC X(20) VALUE
028200               "TASKS UNSCHEDULED: ".
028300           05  TOT-UNSCHED-O           PIC ZZ9.
028400           05  FILLER                  PIC X(80) VALUE SPACES.
028500
028600       01  WS-TOTALS-LINE-2.
028700           05  FILLER                  PIC X(2)  VALUE SPACES.
028800           05  FILLER                  PIC X(20) VALUE
028900               "TOTAL TIME MINUTES: ".
029000           05  TOT-TIME-O              PIC ZZZ9.
029100           05  FILLER                  PIC X(5)  VALUE SPACES.
029200           05  FILLER                  PIC X(20) VALUE
029300               "UTILIZATION PCT:    ".
029400           05  TOT-UTIL-O              PIC ZZ9.9.
029500           05  FILLER                  PIC X(78) VALUE SPACES.
029600
029700       01  WS-TOTALS-PRI-LINE.
029800           05  FILLER                  PIC X(2)  VALUE SPACES.
029900           05  FILLER                  PIC X(22) VALUE
030000               "CRITICAL SCHEDULED:  ".
030100           05  TOT-CRIT-O              PIC ZZ9.
030200           05  FILLER                  PIC X(3)  VALUE SPACES.
030300           05  FILLER                  PIC X(18) VALUE
030400               "HIGH SCHEDULED:  ".
030500           05  TOT-HIGH-O              PIC ZZ9.
030600           05  FILLER                  PIC X(3)  VALUE SPACES.
030700           05  FILLER                  PIC X(20) VALUE
030800               "MEDIUM SCHEDULED:  ".
030900           05  TOT-MED-O               PIC ZZ9.
031000           05  FILLER                  PIC X(3)  VALUE SPACES.
031100           05  FILLER                  PIC X(18) VALUE
031200               "LOW SCHEDULED:  ".
031300           05  TOT-LOW-O               PIC ZZ9.
031400           05  FILLER                  PIC X(35) VALUE SPACES.
031500
031600       01  WS-VALID-LINE.
031700           05  FILLER                  PIC X(2)  VALUE SPACES.
031800           05  VALID-TEXT-O            PIC X(120).
031900           05  FILLER                  PIC X(10) VALUE SPACES.
032000
032100       01  WS-CONFLICT-LINE-GROUP.
032200           05  WS-CONFLICT-LINE-TEXT   PIC X(60).
032300       01  WS-CONFLICT-LINE-HALVES REDEFINES WS-CONFLICT-LINE-GROUP.
032400           05  WS-CONFLICT-LINE-LEFT   PIC X(30).
032500           05  WS-CONFLICT-LINE-RIGHT  PIC X(30).
032600
032700       01  WS-UTIL-PCT-GROUP.
032800           05  WS-UTIL-PCT-NUM         PIC 9(3)V9(1).
032900       01  WS-UTIL-PCT-DIGITS REDEFINES WS-UTIL-PCT-GROUP.
033000           05  WS-UTIL-PCT-WHOLE       PIC 9(3).
033100           05  WS-UTIL-PCT-TENTH       PIC 9(1).
033200
033300       01  COUNTERS-IDXS-AND-ACCUMULATORS.
033400           05  WS-LINES                PIC 9(3) COMP VALUE 0.
033500           05  WS-PAGES                PIC 9(3) COMP VALUE 1.
033600           05  WS-PET-IDX              PIC 9(2) COMP.
033700           05  WS-SCHED-READ           PIC 9(3) COMP.
033800           05  WS-UNSCHED-READ         PIC 9(3) COMP.
033900           05  WS-CONFLICT-IDX         PIC 9(2) COMP.
034000
034100       01  FLAGS-AND-SWITCHES.
034200           05  MORE-SCHED-SW           PIC X(01) VALUE "Y".
034300               88  NO-MORE-SCHED-RECS      VALUE "N".
034400           05  MORE-UNSCHED-SW         PIC X(01) VALUE "Y".
034500               88  NO-MORE-UNSCHED-RECS    VALUE "N".
034600
034700       LINKAGE SECTION.
034800
034900       PROCEDURE DIVISION.
035000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035100           PERFORM 100-PRINT-HEADER THRU 100-EXIT.
035200           PERFORM 200-PRINT-ROSTER THRU 200-EXIT.
035300           PERFORM 300-PRINT-CAPACITY THRU 300-EXIT.
035400           PERFORM 400-PRINT-SCHEDULED THRU 400-EXIT.
035500           PERFORM 500-PRINT-UNSCHEDULED THRU 500-EXIT.
035600           PERFORM 600-PRINT-TOTALS THRU 600-EXIT.
035700           PERFORM 999-CLEANUP THRU 999-EXIT.
035800           MOVE +0 TO RETURN-CODE.
035900           GOBACK.
036000
036100       000-HOUSEKEEPING.
036200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036300           DISPLAY "******** BEGIN JOB PETLIST ********".
036400           ACCEPT WS-DATE-NUM FROM DATE.
036500           MOVE WS-HDR-MM TO HDR-MM-O.
036600           MOVE WS-HDR-DD TO HDR-DD-O.
036700           MOVE WS-HDR-YY TO HDR-YY-O.
036800           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
036900           MOVE +1 TO WS-PAGES.
037000           PERFORM 900-OPEN-FILES THRU 900-EXIT.
037100
037200           READ PETCTL-FILE INTO PETCTL-REC
037300               AT END
037400               MOVE "EMPTY PETCTL FILE" TO ABEND-REASON
037500               GO TO 1000-ABEND-RTN
037600           END-READ.
037700
037800           READ PETCTL2-FILE INTO SCHED-CONTROL-REC
037900               AT END
038000               MOVE "EMPTY PETCTL2 FILE" TO ABEND-REASON
038100               GO TO 1000-ABEND-RTN
038200           END-READ.
038300       000-EXIT.
038400           EXIT.
038500
038600       100-PRINT-HEADER.
038700           MOVE "100-PRINT-HEADER" TO PARA-NAME.
038800           MOVE WS-PAGES TO PAGE-NBR-O.
038900           WRITE RPT-REC FROM WS-HDR-REC
039000               AFTER ADVANCING NEXT-PAGE.
039100           WRITE RPT-REC FROM WS-BLANK-LINE
039200               AFTER ADVANCING 1.
039300           MOVE 2 TO WS-LINES.
039400       100-EXIT.
039500           EXIT.
039600
039700       200-PRINT-ROSTER.
039800           MOVE "200-PRINT-ROSTER" TO PARA-NAME.
039900           WRITE RPT-REC FROM WS-ROSTER-COLM-HDR
040000               AFTER ADVANCING 1.
040100           ADD +1 TO WS-LINES.
040200           PERFORM 210-PRINT-ONE-PET THRU 210-EXIT
040300               VARYING WS-PET-IDX FROM 1 BY 1
040400               UNTIL WS-PET-IDX > PCR-PET-COUNT.
040500           WRITE RPT-REC FROM WS-BLANK-LINE
040600               AFTER ADVANCING 1.
040700           ADD +1 TO WS-LINES.
040800       200-EXIT.
040900           EXIT.
041000
041100       210-PRINT-ONE-PET.
041200           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
041300           MOVE PCR-PET-ID (WS-PET-IDX)         TO RST-PET-ID-O.
041400           MOVE PCR-PET-NAME (WS-PET-IDX)       TO RST-PET-NAME-O.
041500           MOVE PCR-PET-SPECIES (WS-PET-IDX)    TO RST-PET-SPECIES-O.
041600           MOVE PCR-PET-AGE (WS-PET-IDX)        TO RST-PET-AGE-O.
041700           MOVE PCR-PET-TASK-COUNT (WS-PET-IDX) TO RST-TASK-COUNT-O.
041800           WRITE RPT-REC FROM WS-ROSTER-RPT-REC
041900               AFTER ADVANCING 1.
042000           ADD +1 TO WS-LINES.
042100       210-EXIT.
042200           EXIT.
042300
042400       300-PRINT-CAPACITY.
042500           MOVE "300-PRINT-CAPACITY" TO PARA-NAME.
042600           MOVE PCR-OWNR-NAME          TO CAP-OWNR-NAME-O.
042700           MOVE PCR-OWNR-AVAIL-MIN     TO CAP-AVAIL-O.
042800           MOVE PCR-DEMAND-TOTAL-MIN   TO CAP-DEMAND-O.
042900           IF PCR-HAS-SHORTFALL
043000               STRING "SHORTFALL OF " DELIMITED BY SIZE
043100                      PCR-CAPACITY-AMOUNT-MIN DELIMITED BY SIZE
043200                      " MINUTES VS OWNER AVAILABILITY"
043300                          DELIMITED BY SIZE
043400                      INTO CAP-STATUS-O
043500           ELSE
043600               STRING "SPARE CAPACITY OF " DELIMITED BY SIZE
043700                      PCR-CAPACITY-AMOUNT-MIN DELIMITED BY SIZE
043800                      " MINUTES" DELIMITED BY SIZE
043900                      INTO CAP-STATUS-O
044000           END-IF.
044100           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
044200           WRITE RPT-REC FROM WS-CAPACITY-REC
044300               AFTER ADVANCING 1.
044400           ADD +1 TO WS-LINES.
044500           WRITE RPT-REC FROM WS-BLANK-LINE
044600               AFTER ADVANCING 1.
044700           ADD +1 TO WS-LINES.
044800       300-EXIT.
044900           EXIT.
045000
045100       400-PRINT-SCHEDULED.
045200           MOVE "400-PRINT-SCHEDULED" TO PARA-NAME.
045300           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
045400           WRITE RPT-REC FROM WS-SCHED-COLM-HDR
045500               AFTER ADVANCING 1.
045600           ADD +1 TO WS-LINES.
045700           PERFORM 410-PRINT-ONE-SCHED THRU 410-EXIT
045800               UNTIL NO-MORE-SCHED-RECS.
045900           WRITE RPT-REC FROM WS-BLANK-LINE
046000               AFTER ADVANCING 1.
046100           ADD +1 TO WS-LINES.
046200       400-EXIT.
046300           EXIT.
046400
046500       410-PRINT-ONE-SCHED.
046600           READ SCHEDULE-FILE INTO SCH-TASK-REC
046700               AT END
046800               MOVE "N" TO MORE-SCHED-SW
046900               GO TO 410-EXIT
047000           END-READ.
047100           ADD +1 TO WS-SCHED-READ.
047200           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
047300           MOVE SCH-TASK-ID     TO SCR-TASK-ID-O.
047320           MOVE SCH-TITLE       TO SCR-TITLE-O.             032904DJ
047400           MOVE SCH-START-HH    TO SCR-START-O.
047500           MOVE SCH-START-MM    TO SCR-START-MM-O.
047600           MOVE SCH-END-HH      TO SCR-END-O.
047700           MOVE SCH-END-MM      TO SCR-END-MM-O.
047720           MOVE SCH-DURATION-MIN                             032904DJ
047730                                TO SCR-DURATION-O.            032904DJ
047740           EVALUATE SCH-PRIORITY                              032904DJ
047750               WHEN 4 MOVE "CRITICAL" TO SCR-PRIORITY-O       032904DJ
047760               WHEN 3 MOVE "HIGH"     TO SCR-PRIORITY-O       032904DJ
047770               WHEN 2 MOVE "MEDIUM"   TO SCR-PRIORITY-O       032904DJ
047780               WHEN OTHER MOVE "LOW"  TO SCR-PRIORITY-O       032904DJ
047790           END-EVALUATE.                                      032904DJ
047795           MOVE SCH-CATEGORY    TO SCR-CATEGORY-O.            032904DJ
047800           MOVE SCH-REASONING   TO SCR-REASONING-O.
047900           WRITE RPT-REC FROM WS-SCHED-RPT-REC
048000               AFTER ADVANCING 1.
048100           ADD +1 TO WS-LINES.
048200       410-EXIT.
048300           EXIT.
048400
048500       500-PRINT-UNSCHEDULED.
048600           MOVE "500-PRINT-UNSCHEDULED" TO PARA-NAME.
048700           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
048800           WRITE RPT-REC FROM WS-UNSCHED-COLM-HDR
048900               AFTER ADVANCING 1.
049000           ADD +1 TO WS-LINES.
049100           PERFORM 510-PRINT-ONE-UNSCHED THRU 510-EXIT
049200               UNTIL NO-MORE-UNSCHED-RECS.
049300           WRITE RPT-REC FROM WS-BLANK-LINE
049400               AFTER ADVANCING 1.
049500           ADD +1 TO WS-LINES.
049600       500-EXIT.
049700           EXIT.
049800
049900       510-PRINT-ONE-UNSCHED.
050000           READ PETEXC-FILE INTO EXC-REC
050100               AT END
050200               MOVE "N" TO MORE-UNSCHED-SW
050300               GO TO 510-EXIT
050400           END-READ.
050500           ADD +1 TO WS-UNSCHED-READ.
050600           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
050700           MOVE EXC-TASK-ID     TO UNS-TASK-ID-O.
050800           MOVE EXC-PET-ID      TO UNS-PET-ID-O.
050900           MOVE EXC-TITLE       TO UNS-TITLE-O.
051000           MOVE EXC-DURATION-MIN TO UNS-DURATION-O.
051100           EVALUATE EXC-PRIORITY
051200               WHEN 4 MOVE "CRITICAL" TO UNS-PRIORITY-O
051300               WHEN 3 MOVE "HIGH"     TO UNS-PRIORITY-O
051400               WHEN 2 MOVE "MEDIUM"   TO UNS-PRIORITY-O
051500               WHEN OTHER MOVE "LOW"  TO UNS-PRIORITY-O
051600           END-EVALUATE.
051700           MOVE EXC-REASON      TO UNS-REASON-O.
051800           WRITE RPT-REC FROM WS-UNSCHED-RPT-REC
051900               AFTER ADVANCING 1.
052000           ADD +1 TO WS-LINES.
052100       510-EXIT.
052200           EXIT.
052300
052400       600-PRINT-TOTALS.
052500           MOVE "600-PRINT-TOTALS" TO PARA-NAME.
052600           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
052700           WRITE RPT-REC FROM WS-TOTALS-HDR
052800               AFTER ADVANCING 1.
052900           ADD +1 TO WS-LINES.
053000
053100           MOVE SCC-SCHED-COUNT     TO TOT-SCHED-O.
053200           MOVE SCC-UNSCHED-COUNT   TO TOT-UNSCHED-O.
053300           WRITE RPT-REC FROM WS-TOTALS-LINE-1
053400               AFTER ADVANCING 1.
053500           ADD +1 TO WS-LINES.
053600
053700           MOVE SCC-TOTAL-TIME-MIN  TO TOT-TIME-O.
053800           MOVE SCC-UTILIZATION-PCT TO TOT-UTIL-O, WS-UTIL-PCT-NUM.
053900           WRITE RPT-REC FROM WS-TOTALS-LINE-2
054000               AFTER ADVANCING 1.
054100           ADD +1 TO WS-LINES.
054150           DISPLAY "UTILIZATION WHOLE/TENTH PCT ",
054160               WS-UTIL-PCT-WHOLE, "/", WS-UTIL-PCT-TENTH.
054200
054300           MOVE SCC-PRI-CRITICAL-CNT TO TOT-CRIT-O.
054400           MOVE SCC-PRI-HIGH-CNT     TO TOT-HIGH-O.
054500           MOVE SCC-PRI-MEDIUM-CNT   TO TOT-MED-O.
054600           MOVE SCC-PRI-LOW-CNT      TO TOT-LOW-O.
054700           WRITE RPT-REC FROM WS-TOTALS-PRI-LINE
054800               AFTER ADVANCING 1.
054900           ADD +1 TO WS-LINES.
055000
055100           IF SCC-SCHEDULE-VALID
055200               MOVE "SCHEDULE VALID - NO TIME CONFLICTS DETECTED"
055300                   TO VALID-TEXT-O
055400           ELSE
055500               STRING "SCHEDULE HAS " DELIMITED BY SIZE
055600                      SCC-CONFLICT-COUNT DELIMITED BY SIZE
055700                      " TIME CONFLICT(S) - SEE BELOW"
055800                          DELIMITED BY SIZE
055900                      INTO VALID-TEXT-O
056000           END-IF.
056100           WRITE RPT-REC FROM WS-VALID-LINE
056200               AFTER ADVANCING 1.
056300           ADD +1 TO WS-LINES.
056400
056500           IF SCC-SCHEDULE-INVALID
056600               PERFORM 610-PRINT-CONFLICTS THRU 610-EXIT
056700                   VARYING WS-CONFLICT-IDX FROM 1 BY 1
056800                   UNTIL WS-CONFLICT-IDX > SCC-CONFLICT-COUNT.
056900       600-EXIT.
057000           EXIT.
057100
057200       610-PRINT-CONFLICTS.
057300           PERFORM 905-CHECK-PAGINATION THRU 905-EXIT.
057400           MOVE SPACES TO WS-CONFLICT-LINE-GROUP.
057500           STRING "  TASK " DELIMITED BY SIZE
057600                  SCC-CONFLICT-TASK-A (WS-CONFLICT-IDX)
057700                      DELIMITED BY SIZE
057800                  " OVERLAPS TASK " DELIMITED BY SIZE
057900                  SCC-CONFLICT-TASK-B (WS-CONFLICT-IDX)
058000                      DELIMITED BY SIZE
058100                  INTO WS-CONFLICT-LINE-GROUP.
058200           MOVE WS-CONFLICT-LINE-GROUP TO VALID-TEXT-O.
058210           MOVE WS-CONFLICT-LINE-LEFT  TO MSG.
058220           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
058230           MOVE WS-CONFLICT-LINE-RIGHT TO MSG.
058240           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
058300           WRITE RPT-REC FROM WS-VALID-LINE
058400               AFTER ADVANCING 1.
058500           ADD +1 TO WS-LINES.
058600       610-EXIT.
058700           EXIT.
058800
058900       900-OPEN-FILES.
059000           MOVE "900-OPEN-FILES" TO PARA-NAME.
059100           OPEN INPUT PETCTL-FILE, PETCTL2-FILE, SCHEDULE-FILE,
059200                      PETEXC-FILE.
059300           OPEN OUTPUT PETRPT, SYSOUT.
059400       900-EXIT.
059500           EXIT.
059600
059700       905-CHECK-PAGINATION.
059800           IF WS-LINES > 50
059900               PERFORM 910-PAGE-BREAK THRU 910-EXIT.
060000       905-EXIT.
060100           EXIT.
060200
060300       910-PAGE-BREAK.
060400           ADD +1 TO WS-PAGES.
060500           MOVE WS-PAGES TO PAGE-NBR-O.
060600           WRITE RPT-REC FROM WS-HDR-REC
060700               AFTER ADVANCING NEXT-PAGE.
060800           WRITE RPT-REC FROM WS-BLANK-LINE
060900               AFTER ADVANCING 1.
061000           MOVE 2 TO WS-LINES.
061100       910-EXIT.
061200           EXIT.
061300
061400       950-CLOSE-FILES.
061500           MOVE "950-CLOSE-FILES" TO PARA-NAME.
061600           CLOSE PETCTL-FILE, PETCTL2-FILE, SCHEDULE-FILE,
061700                 PETEXC-FILE, PETRPT, SYSOUT.
061800       950-EXIT.
061900           EXIT.
062000
062100       999-CLEANUP.
062200           MOVE "999-CLEANUP" TO PARA-NAME.
062300           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
062400           DISPLAY "** SCHEDULED TASKS PRINTED **".
062500           DISPLAY WS-SCHED-READ.
062600           DISPLAY "** UNSCHEDULED TASKS PRINTED **".
062700           DISPLAY WS-UNSCHED-READ.
062800           DISPLAY "** REPORT PAGES **".
062900           DISPLAY WS-PAGES.
063000           DISPLAY "******** NORMAL END OF JOB PETLIST ********".
063100       999-EXIT.
063200           EXIT.
063300
063400       1000-ABEND-RTN.
063500           WRITE SYSOUT-REC FROM ABEND-REC.
063600           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
063700           DISPLAY "*** ABNORMAL END OF JOB - PETLIST ***" UPON
063800               CONSOLE.
063900           DIVIDE ZERO-VAL INTO ONE-VAL.
