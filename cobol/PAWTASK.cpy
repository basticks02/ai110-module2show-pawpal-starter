000100******************************************************************
000200*    COPYBOOK      PAWTASK                                       *
000300*    DESCRIPTION    TASK RECORD, THE EDITED-TASK EXTRACT PASSED  *
000400*                   FROM PETEDIT TO PETSORT, THE SCHEDULED-TASK  *
000500*                   RECORD, AND THE UNSCHEDULED EXCEPTION RECORD *
000600*    COPIED BY      PETEDIT, PETSORT, PETLIST                    *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    ----------                                                  *
001000*    05/02/91  JS   ORIGINAL COPYBOOK FOR PET-CARE SCHEDULER      *
001100*    11/18/93  RG   ADDED TASK-EDIT-REC PASS-THRU LAYOUT          *
001200*    02/27/96  JS   ADDED 88-LEVELS FOR PRIORITY/FREQ DOMAINS     *
001300*    03/09/99  JS   Y2K - CONFIRMED NO DATE FIELDS IN THIS BOOK   *
001400*    08/14/02  TGD  ADDED EXC-REC FOR UNSCHEDULED TASK LISTING    *
001500******************************************************************
001600
001700****** TASK-FILE WIRE RECORD - ANY ORDER - 110 BYTES
001800 01  TASK-REC.
001900     05  TASK-PET-ID                 PIC 9(3).
002000     05  TASK-ID                     PIC 9(4).
002100     05  TASK-TITLE                  PIC X(30).
002200     05  TASK-DURATION-MIN           PIC 9(3).
002300     05  TASK-PRIORITY               PIC 9(1).
002400         88  TASK-PRI-CRITICAL            VALUE 4.
002500         88  TASK-PRI-HIGH                VALUE 3.
002600         88  TASK-PRI-MEDIUM              VALUE 2.
002700         88  TASK-PRI-LOW                 VALUE 1.
002800         88  TASK-PRI-VALID               VALUE 1 THRU 4.
002900     05  TASK-CATEGORY               PIC X(10).
003000         88  TASK-CAT-VALID               VALUE "FEEDING   "
003100                                            "WALK      "
003200                                            "GROOMING  "
003300                                            "ENRICHMENT"
003400                                            "MEDICAL   "
003500                                            "TRAINING  ".
003600     05  TASK-FREQUENCY              PIC X(8).
003700         88  TASK-FREQ-ONCE               VALUE "ONCE    ".
003800         88  TASK-FREQ-DAILY              VALUE "DAILY   ".
003900         88  TASK-FREQ-WEEKLY             VALUE "WEEKLY  ".
004000         88  TASK-FREQ-MONTHLY            VALUE "MONTHLY ".
004100     05  TASK-COMPLETED              PIC X(1).
004200         88  TASK-IS-COMPLETE             VALUE "Y".
004300         88  TASK-NOT-COMPLETE            VALUE "N".
004400     05  TASK-DESC                   PIC X(50).
004500
004600****** INTERNAL WORK RECORD - VALIDATED/ROLLED-FORWARD EXTRACT
004700****** PETEDIT-FILE, PETEDIT-STEP OUTPUT, PETSORT-STEP INPUT
004800****** SAME SHAPE AS TASK-REC - ONLY ACCEPTED ROWS ARE WRITTEN
004900 01  TASK-EDIT-REC.
005000     05  TER-PET-ID                  PIC 9(3).
005100     05  TER-TASK-ID                 PIC 9(4).
005200     05  TER-TITLE                   PIC X(30).
005300     05  TER-DURATION-MIN            PIC 9(3).
005400     05  TER-PRIORITY                PIC 9(1).
005500     05  TER-CATEGORY                PIC X(10).
005600     05  TER-FREQUENCY               PIC X(8).
005700     05  TER-COMPLETED               PIC X(1).
005800     05  TER-DESC                    PIC X(50).
005900
006000****** SCHEDULE-FILE WIRE RECORD - CLOCK ORDER - 126 BYTES
006010****** 03/29/04 DJB CR-0263 ADDED TITLE/DURATION/PRIORITY/
006020****** CATEGORY - PETLIST'S SCHEDULE REPORT NEEDED THEM AND
006030****** THEY WERE NEVER CARRIED PAST PETSORT'S CAND-TABLE
006100 01  SCH-TASK-REC.
006200     05  SCH-TASK-ID                 PIC 9(4).
006210     05  SCH-TITLE                   PIC X(30).
006220     05  SCH-DURATION-MIN            PIC 9(3).
006300     05  SCH-START-HH                PIC 9(2).
006400     05  SCH-START-MM                PIC 9(2).
006500     05  SCH-END-HH                  PIC 9(2).
006600     05  SCH-END-MM                  PIC 9(2).
006650     05  SCH-PRIORITY                PIC 9(1).
006660     05  SCH-CATEGORY                PIC X(10).
006700     05  SCH-REASONING               PIC X(60).
006800     05  FILLER                      PIC X(10).
006900
007000****** INTERNAL WORK RECORD - UNSCHEDULED EXCEPTION LISTING
007100****** PETEXC-FILE, PETSORT-STEP OUTPUT, PETLIST-STEP INPUT
007200 01  EXC-REC.
007300     05  EXC-TASK-ID                 PIC 9(4).
007400     05  EXC-PET-ID                  PIC 9(3).
007500     05  EXC-TITLE                   PIC X(30).
007600     05  EXC-DURATION-MIN            PIC 9(3).
007700     05  EXC-PRIORITY                PIC 9(1).
007800     05  EXC-REASON                  PIC X(40).
007900     05  FILLER                      PIC X(9).
