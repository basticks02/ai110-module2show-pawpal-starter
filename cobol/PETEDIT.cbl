000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *REMARKS.
000400      *
000500      *          THIS PROGRAM EDITS THE OWNER, PET AND TASK FILES
000600      *          PRODUCED BY THE PAWPAL+ FRONT-END FOR ONE OWNER'S
000700      *          DAILY PET-CARE RUN.
000800      *
000900      *          IT LOADS THE PET ROSTER AND THE TASK LIST, REJECTS
001000      *          TASKS THAT FAIL THE ENTITY-MODEL EDITS, ACCUMULATES
001100      *          THE OWNER'S TOTAL TASK DEMAND, ROLLS COMPLETED
001200      *          RECURRING TASKS FORWARD TO THEIR NEXT OCCURRENCE,
001300      *          CHECKS CAPACITY AGAINST THE OWNER'S AVAILABLE
001400      *          MINUTES, AND PASSES THE VALIDATED TASK LIST AND THE
001500      *          PET-ROSTER/CAPACITY CONTROL RECORD ON TO PETSORT.
001600      *
001700      ******************************************************************
001800      *CHANGE LOG                                                      *
001900      *----------                                                      *
002000      *DATE       BY   REQUEST    DESCRIPTION                          *
002100      *---------  ---  ---------  ------------------------------------ *
002200      *05/02/91   JS   ORIG       ORIGINAL PROGRAM - OWNER/PET/TASK     *
002300      *                           EDIT AND CAPACITY CHECK               *
002400      *11/18/93   RG   CR-0118    ADDED RECURRENCE ROLL-FORWARD VIA     *
002500      *                           CALL TO RECURGEN                     020497RG
002600      *02/04/97   MM   CR-0144    FIXED MAX-TASK-ID TRACKING SO         020497MM
002700      *                           SUCCESSOR TASK-IDS NEVER COLLIDE      020497MM
002800      *03/09/99   JS   Y2K-004    Y2K REVIEW - NO DATE FIELDS STORED    030999JS
002900      *                           ON ANY FILE IN THIS RUN - NO CHANGE   030999JS
003000      *08/14/02   TGD  CR-0231    ADDED CAPACITY SHORTFALL/SPARE LINE   081402TG
003100      *                           TO THE PETCTL-FILE FOR PETLIST        081402TG
003150      *01/06/04   DJB  CR-0248    DROPPED THE SPECIAL-NAMES CLASS TEST  010604DJ
003160      *                           FOR TASK-PRIORITY - IT DUPLICATED     010604DJ
003170      *                           TASK-PRI-VALID 88 IN PAWTASK AND WAS  010604DJ
003180      *                           NEVER TESTED ANYWHERE IN THIS RUN     010604DJ
003182      *03/29/04   DJB  CR-0261    ADDED RECUR-LINK-REC TO W-S - THE     032904DJ
003184      *                           CALL TO RECURGEN AT 400-ROLL-FORWARD  032904DJ
003186      *                           REFERENCED FIELDS THAT WERE NEVER     032904DJ
003188      *                           DECLARED IN THIS PROGRAM              032904DJ
003200      ******************************************************************
003300       PROGRAM-ID.  PETEDIT.
003400       AUTHOR. JON SAYLES.
003500       INSTALLATION. COBOL DEVELOPMENT CENTER.
003600       DATE-WRITTEN. 05/02/91.
003700       DATE-COMPILED. 05/02/91.
003800       SECURITY. NON-CONFIDENTIAL.
003900
004000               INPUT FILE              -   DDS0001.OWNERS
004100
004200               INPUT FILE              -   DDS0001.PETS
004300
004400               INPUT FILE              -   DDS0001.TASKS
004500
004600               OUTPUT FILE PRODUCED    -   DDS0001.PETEDIT
004700
004800               OUTPUT FILE PRODUCED    -   DDS0001.PETCTL
004900
005000               DUMP FILE               -   SYSOUT
005100
005200      ******************************************************************
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-390.
005600       OBJECT-COMPUTER. IBM-390.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT SYSOUT
006300           ASSIGN TO UT-S-SYSOUT
006400             ORGANIZATION IS SEQUENTIAL.
006500
006600           SELECT OWNER-FILE
006700           ASSIGN TO UT-S-OWNERS
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS OFCODE.
007000
007100           SELECT PET-FILE
007200           ASSIGN TO UT-S-PETS
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS PFCODE.
007500
007600           SELECT TASK-FILE
007700           ASSIGN TO UT-S-TASKS
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS TFCODE.
008000
008100           SELECT PETEDIT-FILE
008200           ASSIGN TO UT-S-PETEDIT
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS EFCODE.
008500
008600           SELECT PETCTL-FILE
008700           ASSIGN TO UT-S-PETCTL
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS CFCODE.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  SYSOUT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 130 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS SYSOUT-REC.
009900       01  SYSOUT-REC  PIC X(130).
010000
010100      ****** ONE RECORD PER RUN - THE OWNER'S DAILY TIME BUDGET
010200       FD  OWNER-FILE
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD
010500           RECORD CONTAINS 28 CHARACTERS
010600           BLOCK CONTAINS 0 RECORDS
010700           DATA RECORD IS OWNER-FILE-REC.
010800       01  OWNER-FILE-REC              PIC X(28).
010900
011000      ****** THE OWNER'S PETS - ASCENDING PET-ID - MAX 20 LOADED
011100       FD  PET-FILE
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 36 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS PET-FILE-REC.
011700       01  PET-FILE-REC                PIC X(36).
011800
011900      ****** CARE TASKS FOR ALL PETS - ANY ORDER - MAX 100 LOADED
012000      ****** TASKS FAILING THE ENTITY-MODEL EDITS ARE REJECTED
012100       FD  TASK-FILE
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 110 CHARACTERS
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS TASK-FILE-REC.
012700       01  TASK-FILE-REC               PIC X(110).
012800
012900      ****** VALIDATED/ROLLED-FORWARD TASK EXTRACT FOR PETSORT
013000       FD  PETEDIT-FILE
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 110 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS PETEDIT-FILE-REC.
013600       01  PETEDIT-FILE-REC            PIC X(110).
014000
014100      ****** OWNER HEADER, PET ROSTER AND CAPACITY LINE FOR PETLIST
014200       FD  PETCTL-FILE
014300           RECORDING MODE IS F
014400           LABEL RECORDS ARE STANDARD
014500           RECORD CONTAINS 850 CHARACTERS
014600           BLOCK CONTAINS 0 RECORDS
014700           DATA RECORD IS PETCTL-FILE-REC.
014800       01  PETCTL-FILE-REC             PIC X(850).
014900
015000       WORKING-STORAGE SECTION.
015100
015200       01  FILE-STATUS-CODES.
015300           05  OFCODE                  PIC X(2).
015400               88  CODE-READ  VALUE SPACES.
015500               88  NO-MORE-OWNERS VALUE "10".
015600           05  PFCODE                  PIC X(2).
015700               88  CODE-READ  VALUE SPACES.
015800               88  NO-MORE-PETS-CD VALUE "10".
015900           05  TFCODE                  PIC X(2).
016000               88  CODE-READ  VALUE SPACES.
016100               88  NO-MORE-TASKS-CD VALUE "10".
016200           05  EFCODE                  PIC X(2).
016300               88  CODE-WRITE VALUE SPACES.
016400           05  CFCODE                  PIC X(2).
016500               88  CODE-WRITE VALUE SPACES.
016600
016700       COPY PAWOWNR.
016800       COPY PAWTASK.
016900       COPY PAWABEND.
017000
017100       01  WS-SYSOUT-REC.
017200           05  MSG                     PIC X(80).
017300
017400       77  WS-DATE                     PIC 9(6).
017500
017600       01  WS-RUN-DATE-FIELD.
017700           05  WS-RUN-DATE             PIC 9(6).
017800       01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELD.
017900           05  WS-RUN-YY               PIC 9(2).
018000           05  WS-RUN-MM               PIC 9(2).
018100           05  WS-RUN-DD               PIC 9(2).
018200
018300       01  PET-AGE-GROUP.
018400           05  PET-AGE-YEARS-WK        PIC 9(2)V9(1).
018500       01  PET-AGE-DIGITS REDEFINES PET-AGE-GROUP.
018600           05  PET-AGE-WHOLE           PIC 9(2).
018700           05  PET-AGE-TENTH           PIC 9(1).
018800
018900       01  TASK-DESC-GROUP.
019000           05  TASK-DESC-WK            PIC X(50).
019100       01  TASK-DESC-HALVES REDEFINES TASK-DESC-GROUP.
019200           05  TASK-DESC-LEFT          PIC X(25).
019300           05  TASK-DESC-RIGHT         PIC X(25).
019400
019500       01  PET-TABLE.
019600           05  PET-TABLE-ENTRY OCCURS 20 TIMES INDEXED BY PET-IDX.
019700               10  PT-PET-ID           PIC 9(3).
019800               10  PT-PET-NAME         PIC X(20).
019900               10  PT-PET-SPECIES      PIC X(10).
020000               10  PT-PET-AGE          PIC 9(2)V9(1).
020100               10  PT-TASK-COUNT       PIC 9(3) COMP.
020200               10  FILLER              PIC X(5).
020300
020400       01  TASK-TABLE.
020500           05  TASK-TABLE-ENTRY OCCURS 100 TIMES
020600                                INDEXED BY TASK-IDX SAVE-IDX.
020700               10  TT-PET-ID           PIC 9(3).
020800               10  TT-TASK-ID          PIC 9(4).
020900               10  TT-TITLE            PIC X(30).
021000               10  TT-DURATION-MIN     PIC 9(3).
021100               10  TT-PRIORITY         PIC 9(1).
021200               10  TT-CATEGORY         PIC X(10).
021300               10  TT-FREQUENCY        PIC X(8).
021400               10  TT-COMPLETED        PIC X(1).
021500               10  TT-DESC             PIC X(50).
021600               10  FILLER              PIC X(5).
021700
021800       01  COUNTERS-IDXS-AND-ACCUMULATORS.
021900           05  WS-PET-COUNT            PIC 9(2) COMP.
022000           05  WS-TASK-COUNT           PIC 9(3) COMP.
022100           05  WS-SAVE-TASK-COUNT      PIC 9(3) COMP.
022200           05  WS-REJECT-COUNT         PIC 9(3) COMP.
022300           05  WS-ROLLFWD-COUNT        PIC 9(3) COMP.
022400           05  WS-DEMAND-TOTAL-MIN     PIC 9(5) COMP.
022500           05  WS-MAX-TASK-ID          PIC 9(4) COMP.
022600           05  WS-NEXT-TASK-ID         PIC 9(4) COMP.
022700           05  ROW-SUB                 PIC 9(2) COMP.
022800
022900       01  MISC-WS-FLDS.
023100           05  RETURN-CD               PIC 9(04) COMP VALUE 0.
023200
023300       01  FLAGS-AND-SWITCHES.
023400           05  MORE-PETS-SW            PIC X(01) VALUE "Y".
023500               88  NO-MORE-PETS            VALUE "N".
023600           05  MORE-TASKS-SW           PIC X(01) VALUE "Y".
023700               88  NO-MORE-TASKS           VALUE "N".
023800           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
023900               88  RECORD-ERROR-FOUND      VALUE "Y".
024000               88  VALID-RECORD             VALUE "N".
024100           05  PET-FOUND-SW            PIC X(01) VALUE "N".
024200               88  PET-WAS-FOUND            VALUE "Y".
024300               88  PET-NOT-FOUND            VALUE "N".
024400
024500       01  WS-REJECT-REASON            PIC X(40).
024600
024700      *03/29/04   DJB  CR-0261    RECUR-LINK-REC WAS NEVER       032904DJ
024710      *                           DECLARED IN W-S - THE CALL TO  032904DJ
024720      *                           RECURGEN REFERENCED FIELDS     032904DJ
024730      *                           THAT ONLY EXIST IN RECURGEN'S  032904DJ
024740      *                           OWN LINKAGE SECTION.  ADDED    032904DJ
024750      *                           THIS GROUP TO MIRROR IT, THE   032904DJ
024760      *                           WAY WS-CLOCK-ADD-REC MIRRORS   032904DJ
024770      *                           CLKADD'S LINKAGE IN PETSORT    032904DJ
024800       01  RECUR-LINK-REC.
024900           05  RECUR-FREQ                  PIC X(8).
025000               88  RECUR-FREQ-ONCE              VALUE "ONCE    ".
025100               88  RECUR-FREQ-DAILY             VALUE "DAILY   ".
025200               88  RECUR-FREQ-WEEKLY            VALUE "WEEKLY  ".
025300               88  RECUR-FREQ-MONTHLY           VALUE "MONTHLY ".
025400           05  RECUR-OLD-TASK-ID           PIC 9(4).
025500           05  RECUR-NEXT-TASK-ID          PIC 9(4).
025600           05  RECUR-PET-ID                PIC 9(3).
025700           05  RECUR-TITLE                 PIC X(30).
025800           05  RECUR-DURATION-MIN          PIC 9(3).
025900           05  RECUR-PRIORITY              PIC 9(1).
026000           05  RECUR-CATEGORY              PIC X(10).
026100           05  RECUR-DESC                  PIC X(50).
026200           05  RECUR-SUCCESSOR-SW          PIC X(1).
026300               88  RECUR-SUCCESSOR-CREATED      VALUE "Y".
026400               88  RECUR-NO-SUCCESSOR           VALUE "N".
026500           05  RECUR-SUCC-TASK-ID          PIC 9(4).
026600           05  RECUR-SUCC-TITLE            PIC X(30).
026700           05  RECUR-SUCC-DURATION-MIN     PIC 9(3).
026800           05  RECUR-SUCC-PRIORITY         PIC 9(1).
026900           05  RECUR-SUCC-CATEGORY         PIC X(10).
027000           05  RECUR-SUCC-FREQUENCY        PIC X(8).
027100           05  RECUR-SUCC-DESC             PIC X(50).
027200
027300       LINKAGE SECTION.
027800
027900       PROCEDURE DIVISION.
028000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028100           PERFORM 200-LOAD-PETS THRU 200-EXIT.
028200           PERFORM 300-LOAD-TASKS THRU 300-EXIT.
028300           PERFORM 400-ROLL-FORWARD THRU 400-EXIT.
028400           PERFORM 500-CAPACITY-CHECK THRU 500-EXIT.
028500           PERFORM 600-WRITE-PETCTL THRU 600-EXIT.
028600           PERFORM 700-WRITE-TASKS THRU 700-EXIT.
028700           PERFORM 999-CLEANUP THRU 999-EXIT.
028800           MOVE +0 TO RETURN-CODE.
028900           GOBACK.
029000
029100       000-HOUSEKEEPING.
029200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029300           DISPLAY "******** BEGIN JOB PETEDIT ********".
029400           ACCEPT  WS-DATE FROM DATE.
029500           MOVE WS-DATE TO WS-RUN-DATE.
029550           DISPLAY "RUN DATE YY/MM/DD ", WS-RUN-YY, "/",
029560               WS-RUN-MM, "/", WS-RUN-DD.
029600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
029700                      PET-TABLE, TASK-TABLE.
029800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
029900
030000           READ OWNER-FILE INTO OWNER-REC
030100               AT END
030200               MOVE "EMPTY OWNER FILE" TO ABEND-REASON
030300               GO TO 1000-ABEND-RTN
030400           END-READ.
030500       000-EXIT.
030600           EXIT.
030700
030800       200-LOAD-PETS.
030900           MOVE "200-LOAD-PETS" TO PARA-NAME.
031000           PERFORM 210-LOAD-ONE-PET THRU 210-EXIT
031100               VARYING PET-IDX FROM 1 BY 1
031200               UNTIL NO-MORE-PETS OR PET-IDX > 20.
031300       200-EXIT.
031400           EXIT.
031500
031600       210-LOAD-ONE-PET.
031700           READ PET-FILE INTO PET-MASTER-REC
031800               AT END
031900               MOVE "N" TO MORE-PETS-SW
032000               GO TO 210-EXIT
032100           END-READ.
032200           MOVE PETM-ID          TO PT-PET-ID (PET-IDX).
032300           MOVE PETM-NAME        TO PT-PET-NAME (PET-IDX).
032400           MOVE PETM-SPECIES     TO PT-PET-SPECIES (PET-IDX).
032500           MOVE PETM-AGE-YEARS   TO PT-PET-AGE (PET-IDX).
032550           MOVE PETM-AGE-YEARS   TO PET-AGE-YEARS-WK.
032560           MOVE PET-AGE-WHOLE    TO MSG (1:2).
032570           MOVE PET-AGE-TENTH    TO MSG (4:1).
032580           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
032600           MOVE ZERO             TO PT-TASK-COUNT (PET-IDX).
032700           ADD +1 TO WS-PET-COUNT.
032800       210-EXIT.
032900           EXIT.
033000
033100       300-LOAD-TASKS.
033200           MOVE "300-LOAD-TASKS" TO PARA-NAME.
033300           PERFORM 310-LOAD-ONE-TASK THRU 310-EXIT
033400               UNTIL NO-MORE-TASKS.
033500       300-EXIT.
033600           EXIT.
033700
033800       310-LOAD-ONE-TASK.
033900           READ TASK-FILE INTO TASK-REC
034000               AT END
034100               MOVE "N" TO MORE-TASKS-SW
034200               GO TO 310-EXIT
034300           END-READ.
034400           MOVE "N" TO ERROR-FOUND-SW.
034500           PERFORM 320-EDIT-TASK THRU 320-EXIT.
034600           IF RECORD-ERROR-FOUND
034700               ADD +1 TO WS-REJECT-COUNT
034800               PERFORM 900-TRACE-REJECT THRU 900-EXIT
034900           ELSE
035000               PERFORM 330-ADD-TASK THRU 330-EXIT.
035100       310-EXIT.
035200           EXIT.
035300
035400       320-EDIT-TASK.
035500           MOVE "320-EDIT-TASK" TO PARA-NAME.
035600           MOVE "N" TO PET-FOUND-SW.
035700           SET PET-IDX TO 1.
035800           SEARCH PET-TABLE-ENTRY
035900               AT END
036000               MOVE "N" TO PET-FOUND-SW
037000               WHEN PT-PET-ID (PET-IDX) = TASK-PET-ID
037100               MOVE "Y" TO PET-FOUND-SW
037200           END-SEARCH.
037300
037400           IF NOT PET-WAS-FOUND
037500               MOVE "*** NO MATCHING PET-ID ON TASK" TO
037600                    WS-REJECT-REASON
037700               MOVE "Y" TO ERROR-FOUND-SW
037800               GO TO 320-EXIT.
037900
038000           IF TASK-DURATION-MIN = ZERO
038100               MOVE "*** TASK-DURATION-MIN IS ZERO" TO
038200                    WS-REJECT-REASON
038300               MOVE "Y" TO ERROR-FOUND-SW
038400               GO TO 320-EXIT.
038500
038600           IF NOT TASK-PRI-VALID
038700               MOVE "*** TASK-PRIORITY NOT IN RANGE 1-4" TO
038800                    WS-REJECT-REASON
038900               MOVE "Y" TO ERROR-FOUND-SW
039000               GO TO 320-EXIT.
039100       320-EXIT.
039200           EXIT.
039300
039400       330-ADD-TASK.
039500           MOVE "330-ADD-TASK" TO PARA-NAME.
039600           ADD +1 TO WS-TASK-COUNT.
039700           SET TASK-IDX TO WS-TASK-COUNT.
039800           MOVE TASK-PET-ID        TO TT-PET-ID (TASK-IDX).
039900           MOVE TASK-ID            TO TT-TASK-ID (TASK-IDX).
040000           MOVE TASK-TITLE         TO TT-TITLE (TASK-IDX).
040100           MOVE TASK-DURATION-MIN  TO TT-DURATION-MIN (TASK-IDX).
040200           MOVE TASK-PRIORITY      TO TT-PRIORITY (TASK-IDX).
040300           MOVE TASK-CATEGORY      TO TT-CATEGORY (TASK-IDX).
040400           MOVE TASK-FREQUENCY     TO TT-FREQUENCY (TASK-IDX).
040500           MOVE TASK-COMPLETED     TO TT-COMPLETED (TASK-IDX).
040600           MOVE TASK-DESC          TO TT-DESC (TASK-IDX).
040650           MOVE TASK-DESC          TO TASK-DESC-WK.
040660           MOVE TASK-DESC-LEFT     TO MSG (1:25).
040670           MOVE TASK-DESC-RIGHT    TO MSG (26:25).
040680           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
040700
040800           ADD TASK-DURATION-MIN TO WS-DEMAND-TOTAL-MIN.
040900           ADD +1 TO PT-TASK-COUNT (PET-IDX).
041000           IF TASK-ID > WS-MAX-TASK-ID
041100               MOVE TASK-ID TO WS-MAX-TASK-ID.
041200       330-EXIT.
041300           EXIT.
041400
041500       400-ROLL-FORWARD.
041600           MOVE "400-ROLL-FORWARD" TO PARA-NAME.
041700           MOVE WS-TASK-COUNT TO WS-SAVE-TASK-COUNT.
041800           COMPUTE WS-NEXT-TASK-ID = WS-MAX-TASK-ID + 1.
041900           PERFORM 410-ROLL-ONE-TASK THRU 410-EXIT
042000               VARYING SAVE-IDX FROM 1 BY 1
042100               UNTIL SAVE-IDX > WS-SAVE-TASK-COUNT.
042200       400-EXIT.
042300           EXIT.
042400
042500       410-ROLL-ONE-TASK.
042600           IF TT-COMPLETED (SAVE-IDX) NOT = "Y"
042700               GO TO 410-EXIT.
042800           IF TT-FREQUENCY (SAVE-IDX) = "ONCE    "
042900               GO TO 410-EXIT.
043000           IF WS-TASK-COUNT >= 100
043100               GO TO 410-EXIT.
043200
043300           MOVE TT-FREQUENCY (SAVE-IDX)    TO RECUR-FREQ.
043400           MOVE TT-TASK-ID (SAVE-IDX)      TO RECUR-OLD-TASK-ID.
043500           MOVE WS-NEXT-TASK-ID            TO RECUR-NEXT-TASK-ID.
043600           MOVE TT-PET-ID (SAVE-IDX)       TO RECUR-PET-ID.
043700           MOVE TT-TITLE (SAVE-IDX)        TO RECUR-TITLE.
043800           MOVE TT-DURATION-MIN (SAVE-IDX) TO RECUR-DURATION-MIN.
043900           MOVE TT-PRIORITY (SAVE-IDX)     TO RECUR-PRIORITY.
044000           MOVE TT-CATEGORY (SAVE-IDX)     TO RECUR-CATEGORY.
044100           MOVE TT-DESC (SAVE-IDX)         TO RECUR-DESC.
044200           MOVE ZERO TO RETURN-CD.
044300
044400           CALL "RECURGEN" USING RECUR-LINK-REC, RETURN-CD.
044500           IF RETURN-CD NOT EQUAL TO ZERO
044600               MOVE "*** NON-ZERO RETURN-CODE FROM RECURGEN" TO
044700                    ABEND-REASON
044800               GO TO 1000-ABEND-RTN.
044900
045000           IF RECUR-NO-SUCCESSOR
045100               GO TO 410-EXIT.
045200
045300           ADD +1 TO WS-TASK-COUNT.
045400           SET TASK-IDX TO WS-TASK-COUNT.
045500           MOVE RECUR-PET-ID           TO TT-PET-ID (TASK-IDX).
045600           MOVE RECUR-SUCC-TASK-ID     TO TT-TASK-ID (TASK-IDX).
045700           MOVE RECUR-SUCC-TITLE       TO TT-TITLE (TASK-IDX).
045800           MOVE RECUR-SUCC-DURATION-MIN
045900                                       TO TT-DURATION-MIN (TASK-IDX).
046000           MOVE RECUR-SUCC-PRIORITY    TO TT-PRIORITY (TASK-IDX).
046100           MOVE RECUR-SUCC-CATEGORY    TO TT-CATEGORY (TASK-IDX).
046200           MOVE RECUR-SUCC-FREQUENCY   TO TT-FREQUENCY (TASK-IDX).
046300           MOVE "N"                    TO TT-COMPLETED (TASK-IDX).
046400           MOVE RECUR-SUCC-DESC        TO TT-DESC (TASK-IDX).
046500
046600           ADD TT-DURATION-MIN (TASK-IDX) TO WS-DEMAND-TOTAL-MIN.
046700           SET PET-IDX TO 1.
046800           SEARCH PET-TABLE-ENTRY
046900               AT END
047000               NEXT SENTENCE
047100               WHEN PT-PET-ID (PET-IDX) = RECUR-PET-ID
047200               ADD +1 TO PT-TASK-COUNT (PET-IDX)
047300           END-SEARCH.
047400
047500           MOVE WS-NEXT-TASK-ID TO WS-MAX-TASK-ID.
047600           ADD +1 TO WS-NEXT-TASK-ID.
047700           ADD +1 TO WS-ROLLFWD-COUNT.
047800       410-EXIT.
047900           EXIT.
048000
048100       500-CAPACITY-CHECK.
048200           MOVE "500-CAPACITY-CHECK" TO PARA-NAME.
048300           IF WS-DEMAND-TOTAL-MIN > OWNR-AVAIL-MIN
048400               MOVE "S" TO PCR-CAPACITY-IND
048500               COMPUTE PCR-CAPACITY-AMOUNT-MIN =
048600                       WS-DEMAND-TOTAL-MIN - OWNR-AVAIL-MIN
048700           ELSE
048800               MOVE "P" TO PCR-CAPACITY-IND
048900               COMPUTE PCR-CAPACITY-AMOUNT-MIN =
049000                       OWNR-AVAIL-MIN - WS-DEMAND-TOTAL-MIN.
049100       500-EXIT.
049200           EXIT.
049300
049400       600-WRITE-PETCTL.
049500           MOVE "600-WRITE-PETCTL" TO PARA-NAME.
049600           MOVE SPACES TO PETCTL-REC.
049700           MOVE OWNR-NAME          TO PCR-OWNR-NAME.
049800           MOVE OWNR-AVAIL-MIN     TO PCR-OWNR-AVAIL-MIN.
049900           MOVE OWNR-DAY-START-HH  TO PCR-OWNR-START-HH.
050000           MOVE OWNR-DAY-START-MM  TO PCR-OWNR-START-MM.
050100           MOVE WS-PET-COUNT       TO PCR-PET-COUNT.
050200           MOVE WS-TASK-COUNT      TO PCR-VALID-TASK-COUNT.
050300           MOVE WS-REJECT-COUNT    TO PCR-REJECT-COUNT.
050400           MOVE WS-ROLLFWD-COUNT   TO PCR-ROLLFWD-COUNT.
050500           MOVE WS-DEMAND-TOTAL-MIN TO PCR-DEMAND-TOTAL-MIN.
050600
050700           PERFORM 610-MOVE-ROSTER THRU 610-EXIT
050800               VARYING PET-IDX FROM 1 BY 1
050900               UNTIL PET-IDX > WS-PET-COUNT.
051000
051100           WRITE PETCTL-FILE-REC FROM PETCTL-REC.
051200       600-EXIT.
051300           EXIT.
051400
051500       610-MOVE-ROSTER.
051600           MOVE PT-PET-ID (PET-IDX)      TO PCR-PET-ID (PET-IDX).
051700           MOVE PT-PET-NAME (PET-IDX)    TO PCR-PET-NAME (PET-IDX).
051800           MOVE PT-PET-SPECIES (PET-IDX) TO PCR-PET-SPECIES (PET-IDX).
051900           MOVE PT-PET-AGE (PET-IDX)     TO PCR-PET-AGE (PET-IDX).
052000           MOVE PT-TASK-COUNT (PET-IDX)  TO PCR-PET-TASK-COUNT (PET-IDX).
052100       610-EXIT.
052200           EXIT.
052300
052400       700-WRITE-TASKS.
052500           MOVE "700-WRITE-TASKS" TO PARA-NAME.
052600           PERFORM 710-WRITE-ONE-TASK THRU 710-EXIT
052700               VARYING TASK-IDX FROM 1 BY 1
052800               UNTIL TASK-IDX > WS-TASK-COUNT.
052900       700-EXIT.
053000           EXIT.
053100
053200       710-WRITE-ONE-TASK.
053300           MOVE TT-PET-ID (TASK-IDX)       TO TER-PET-ID.
053400           MOVE TT-TASK-ID (TASK-IDX)      TO TER-TASK-ID.
053500           MOVE TT-TITLE (TASK-IDX)        TO TER-TITLE.
053600           MOVE TT-DURATION-MIN (TASK-IDX) TO TER-DURATION-MIN.
053700           MOVE TT-PRIORITY (TASK-IDX)     TO TER-PRIORITY.
053800           MOVE TT-CATEGORY (TASK-IDX)     TO TER-CATEGORY.
053900           MOVE TT-FREQUENCY (TASK-IDX)    TO TER-FREQUENCY.
054000           MOVE TT-COMPLETED (TASK-IDX)    TO TER-COMPLETED.
054100           MOVE TT-DESC (TASK-IDX)         TO TER-DESC.
054200           WRITE PETEDIT-FILE-REC FROM TASK-EDIT-REC.
054300       710-EXIT.
054400           EXIT.
054500
054600       800-OPEN-FILES.
054700           MOVE "800-OPEN-FILES" TO PARA-NAME.
054800           OPEN INPUT OWNER-FILE, PET-FILE, TASK-FILE.
054900           OPEN OUTPUT PETEDIT-FILE, PETCTL-FILE, SYSOUT.
055000       800-EXIT.
055100           EXIT.
055200
055300       850-CLOSE-FILES.
055400           MOVE "850-CLOSE-FILES" TO PARA-NAME.
055500           CLOSE OWNER-FILE, PET-FILE, TASK-FILE,
055600                 PETEDIT-FILE, PETCTL-FILE, SYSOUT.
055700       850-EXIT.
055800           EXIT.
055900
056000       900-TRACE-REJECT.
056100           MOVE "900-TRACE-REJECT" TO PARA-NAME.
056200           MOVE WS-REJECT-REASON TO ABEND-REASON.
056300           MOVE TASK-ID          TO ACTUAL-VAL.
056400           MOVE ZERO             TO EXPECTED-VAL.
056500           WRITE SYSOUT-REC FROM ABEND-REC.
056600       900-EXIT.
056700           EXIT.
056800
056900       999-CLEANUP.
057000           MOVE "999-CLEANUP" TO PARA-NAME.
057100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057200           DISPLAY "** PETS LOADED **".
057300           DISPLAY WS-PET-COUNT.
057400           DISPLAY "** TASKS ACCEPTED **".
057500           DISPLAY WS-TASK-COUNT.
057600           DISPLAY "** TASKS REJECTED **".
057700           DISPLAY WS-REJECT-COUNT.
057800           DISPLAY "** SUCCESSORS ROLLED FORWARD **".
057900           DISPLAY WS-ROLLFWD-COUNT.
058000           DISPLAY "******** NORMAL END OF JOB PETEDIT ********".
058100       999-EXIT.
058200           EXIT.
058300
058400       1000-ABEND-RTN.
058500           WRITE SYSOUT-REC FROM ABEND-REC.
058600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058700           DISPLAY "*** ABNORMAL END OF JOB - PETEDIT ***" UPON
058800               CONSOLE.
058900           DIVIDE ZERO-VAL INTO ONE-VAL.
